000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            CBLSCN01.
000300 AUTHOR.                ASHLEY LINDQUIST.
000400 INSTALLATION.          COMPLIANCE DIVISION.
000500 DATE-WRITTEN.          3/02/88.
000600 DATE-COMPILED.         3/02/88.
000700 SECURITY.              COMPLIANCE DEPARTMENT USE ONLY.
000800
000900***************************************************************
001000* THIS PROGRAM IS THE SANCTIONS SCREENING BATCH.              *
001100* IT LOADS THE CONSOLIDATED SANCTIONS TABLE (UN AND EU LISTS  *
001200* FLATTENED ONE NAME VARIATION PER RECORD), THEN SCREENS      *
001300* EVERY COMPANY ON THE COMPANY FILE AGAINST THAT TABLE USING  *
001400* A NORMALIZED FUZZY NAME MATCH.  POTENTIAL HITS AND CLEAN    *
001500* COMPANIES ARE WRITTEN TO THE RESULTS FILE AND A RUN SUMMARY *
001600* IS PRINTED.                                                 *
001700*                                                              *
001800* THE SHOP RUNS THIS JOB NIGHTLY AGAINST THE DAY'S NEW-ACCOUNT *
001900* AND RENEWAL EXTRACT.  COMPLIANCE PULLS THE RESULTS FILE INTO *
002000* THEIR CASE TRACKING SYSTEM; THE PRINTED SUMMARY IS THE       *
002100* OFFICER-OF-RECORD'S DAILY SIGN-OFF SHEET AND IS FILED WITH   *
002200* THE AUDIT PACKAGE, SO THE COLUMN HEADINGS AND TOTALS LINES   *
002300* BELOW MAY NOT BE REWORDED WITHOUT A CHANGE REQUEST AGAINST   *
002400* THE COMPLIANCE OFFICER'S LAYOUT (SEE REQ 1512 BELOW).        *
002500***************************************************************
002600*
002700* CHANGE LOG.
002800*   03/02/88  AL    REQ 1140  ORIGINAL CODING.
002900*   03/09/88  AL    REQ 1140  ADDED SOURCE AND ENTITY-TYPE
003000*                             COUNTS TO THE LOAD STEP.
003100*   04/14/88  AL    REQ 1162  CORRECTED SUFFIX STRIP ORDER TO
003200*                             MATCH THE COMPLIANCE OFFICER'S
003300*                             WORKSHEET (LTD BEFORE LIMITED).
003400*   09/19/89  DH    REQ 1240  ADDED TOKEN-SORT-RATIO SCORER.
003500*   02/07/90  DH    REQ 1240  ADDED TOKEN-SET-RATIO SCORER.
003600*   11/30/90  AL    REQ 1301  ADDED MATCH THRESHOLD CONSTANT,
003700*                             WAS HARD-CODED IN THE SCAN.
003800*   06/18/92  RJT   REQ 1388  STABLE SORT OF MATCHES - TIES
003900*                             WERE FLIPPING TABLE ORDER.
004000*   01/05/94  RJT   REQ 1420  DISTINCT COMPANY COUNT WAS
004100*                             COUNTING MATCH RECORDS, NOT
004200*                             COMPANIES.  FIXED.
004300*   08/22/95  AL    REQ 1477  SANCTIONS TABLE EXPANDED TO
004400*                             3000 ENTRIES FOR EU LIST GROWTH.
004500*   03/14/97  RJT   REQ 1512  PRINTED REPORT REWORKED TO THE
004600*                             COMPLIANCE OFFICER'S LAYOUT.
004700*   11/02/98  DH    REQ 1599  Y2K - I-DATE NOW CARRIES A 4
004800*                             DIGIT YEAR THROUGHOUT.
004900*   05/11/00  AL    REQ 1640  EMPTY NORMALIZED NAME ON EITHER
005000*                             SIDE NOW SKIPPED BEFORE SCORING.
005100*   10/23/01  RJT   REQ 1688  ZERO SANCTIONS RECORDS LOADED
005200*                             NOW ABORTS THE RUN.
005300*   07/09/04  DH    REQ 1755  CLEAN-COMPANY RECORD FIELDS
005400*                             BLANKED EXPLICITLY PER AUDIT.
005500*   06/14/05  DH    REQ 1822  EXPANDED IN-LINE COMMENTARY ON
005600*                             EVERY PARAGRAPH AND WORKING-
005700*                             STORAGE BLOCK PER THE DIVISION'S
005800*                             NEW DOCUMENTATION STANDARD
005900*                             (DS-4).  NO LOGIC CHANGED.
006000*   11/02/06  AL    REQ 1866  ADDED 77-LEVEL TABLE-SIZE BOUND
006100*                             CONSTANTS FOR THE SUFFIX TABLE
006200*                             AND THE SANCTIONS TABLE, PER THE
006300*                             SAME STANDARD; THE TWO HARD-CODED
006400*                             LITERALS THEY REPLACE (15 AND
006500*                             3000) ARE UNCHANGED IN VALUE.
006600*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900
007000* C01 DRIVES THE TOP-OF-FORM SKIP ON THE SUMMARY REPORT SO THE
007100* RUN ALWAYS STARTS ON A FRESH PAGE REGARDLESS OF WHERE THE
007200* FORMS WERE LEFT BY THE PREVIOUS JOB IN THE PRINT QUEUE.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900* SANCFILE IS THE CONSOLIDATED UN/EU EXTRACT, ALREADY FLATTENED
008000* ONE NAME VARIATION PER RECORD BY THE UPSTREAM LOAD JOB - THIS
008100* PROGRAM DOES NOT TOUCH THE RAW LIST FILES OR DO ANY PARSING.
008200 SELECT SANCTIONS-FILE
008300     ASSIGN TO SANCFILE
008400     ORGANIZATION IS LINE SEQUENTIAL.
008500
008600* COMPFILE IS TODAY'S NEW-ACCOUNT/RENEWAL EXTRACT - ONE RECORD
008700* PER COMPANY TO BE SCREENED ON THIS RUN.
008800 SELECT COMPANY-FILE
008900     ASSIGN TO COMPFILE
009000     ORGANIZATION IS LINE SEQUENTIAL.
009100
009200* RSLTFILE IS PICKED UP BY THE CASE TRACKING SYSTEM LOAD JOB
009300* THAT RUNS IMMEDIATELY BEHIND THIS ONE - DO NOT CHANGE ITS
009400* RECORD LAYOUT WITHOUT CLEARING IT WITH THAT TEAM FIRST.
009500 SELECT RESULTS-FILE
009600     ASSIGN TO RSLTFILE
009700     ORGANIZATION IS LINE SEQUENTIAL.
009800
009900* SUMRPT IS THE PRINTED SIGN-OFF SHEET DESCRIBED IN THE BANNER
010000* ABOVE.
010100 SELECT SUMMARY-REPORT
010200     ASSIGN TO SUMRPT
010300     ORGANIZATION IS RECORD SEQUENTIAL.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800*---------------------------------------------------------*
010900* FILE SECTION.                                           *
011000*                                                          *
011100* FOUR FILES: TWO INPUT (THE SANCTIONS TABLE SOURCE AND    *
011200* THE COMPANY EXTRACT), TWO OUTPUT (THE DETAIL RESULTS     *
011300* FILE PICKED UP DOWNSTREAM, AND THE PRINTED SUMMARY).     *
011400* RECORD LENGTHS ARE FIXED BY THE EXTRACT LAYOUTS AND MAY  *
011500* NOT BE CHANGED WITHOUT COORDINATING WITH THE UPSTREAM    *
011600* AND DOWNSTREAM JOBS THAT PRODUCE/CONSUME THEM.           *
011700*---------------------------------------------------------*
011800
011900* SANCTIONS TABLE INPUT - ONE RECORD PER NAME VARIATION.
012000* A SANCTIONED PARTY WITH, SAY, THREE ALIASES ARRIVES AS FOUR
012100* RECORDS (PRIMARY NAME PLUS THREE ALIAS RECORDS) SHARING THE
012200* SAME REFERENCE-NUM/LIST-TYPE/SOURCE/ENTITY-TYPE - THAT
012300* FLATTENING IS THE UPSTREAM LOAD JOB'S CONTRACT, NOT OURS.
012400 FD  SANCTIONS-FILE
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 120 CHARACTERS
012700     DATA RECORD IS SANC-REC.
012800
012900 01  SANC-REC.
013000* PRIMARY NAME OR ONE ALIAS - THE LOADER DOES NOT CARE WHICH.
013100     05  SANC-NAME            PIC X(60).
013200* TIES ALL VARIATIONS OF ONE SANCTIONED PARTY TOGETHER, E.G.
013300* "CDI.003" OR "EU.27.28".
013400     05  SANC-REFERENCE-NUM   PIC X(15).
013500* E.G. "UN LIST" OR "EU CONSOLIDATED LIST".
013600     05  SANC-LIST-TYPE       PIC X(30).
013700* "UN" OR "EU" - DRIVES NO LOGIC, CARRIED THROUGH TO THE
013800* RESULTS FILE FOR THE CASE TRACKING SYSTEM'S OWN REPORTING.
013900     05  SANC-SOURCE          PIC X(5).
014000* "INDIVIDUAL" OR "ENTITY" - COUNTED AT LOAD TIME BUT NOT
014100* USED TO SKIP ANY ROW DURING SCREENING (SEE 2100-SCREEN-
014200* COMPANY'S BANNER - INDIVIDUALS ARE SCREENED TOO).
014300     05  SANC-ENTITY-TYPE     PIC X(10).
014400
014500* COMPANIES TO BE SCREENED THIS RUN.
014600 FD  COMPANY-FILE
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 90 CHARACTERS
014900     DATA RECORD IS COMP-REC.
015000
015100 01  COMP-REC.
015200* UNIQUE COMPANY IDENTIFIER - CARRIED THROUGH UNCHANGED TO
015300* EVERY RESULT RECORD FOR THIS COMPANY.
015400     05  COMP-ID              PIC X(10).
015500* LEGAL NAME TO SCREEN - THIS IS WHAT GETS NORMALIZED AND
015600* SCORED AGAINST THE SANCTIONS TABLE.
015700     05  COMP-NAME            PIC X(60).
015800* NOT USED IN THE MATCH ITSELF; CARRIED THROUGH TO THE
015900* RESULTS FILE FOR THE CASE TRACKING SYSTEM.
016000     05  COMP-COUNTRY         PIC X(20).
016100
016200* ONE RECORD PER MATCH, OR ONE PER CLEAN COMPANY.  THE CASE
016300* TRACKING LOAD JOB KEYS OFF RSLT-MATCH-FOUND = "Y" TO DECIDE
016400* WHETHER A CASE GETS OPENED - A CLEAN COMPANY STILL GETS ONE
016500* RECORD SO THE DOWNSTREAM JOB CAN RECONCILE RECORD COUNTS
016600* AGAINST TODAY'S SCREENED-COMPANY COUNT.
016700 FD  RESULTS-FILE
016800     LABEL RECORD IS STANDARD
016900     RECORD CONTAINS 206 CHARACTERS
017000     DATA RECORD IS RSLT-REC.
017100
017200 01  RSLT-REC.
017300* COPIED STRAIGHT FROM COMP-ID - SAME VALUE ON EVERY RECORD
017400* WRITTEN FOR THIS COMPANY, NO MATTER HOW MANY HITS IT HAD.
017500     05  RSLT-COMPANY-ID      PIC X(10).
017600* RESULT FIELDS 176-186 BELOW ARE PLAIN COPIES OF THE MATCHED
017700     05  RSLT-COMPANY-NAME    PIC X(60).
017800     05  RSLT-COUNTRY         PIC X(20).
017900* "Y" = THIS IS ONE OF POSSIBLY SEVERAL MATCH RECORDS FOR
018000* THE COMPANY; "N" = THIS IS THE COMPANY'S ONE CLEAN RECORD.
018100     05  RSLT-MATCH-FOUND     PIC X(1).
018200* BLANK WHEN RSLT-MATCH-FOUND = "N" - SEE 2450-WRITE-CLEAN-
018300* RECORD, WHICH BLANKS THESE FIVE FIELDS EXPLICITLY.
018400     05  RSLT-SANC-NAME       PIC X(60).
018500     05  RSLT-REFERENCE-NUM   PIC X(15).
018600     05  RSLT-LIST-TYPE       PIC X(30).
018700* SANCTIONS ROW - SPACES WHEN RSLT-MATCH-FOUND = "N".
018800     05  RSLT-SOURCE          PIC X(5).
018900* 0.00 ON A CLEAN RECORD; 0.00-100.00 ON A MATCH RECORD, AT
019000* OR ABOVE C-MATCH-THRESHOLD.
019100     05  RSLT-MATCH-SCORE     PIC 9(3)V99.
019200
019300* SUMMARY-REPORT IS THE PRINTED SIGN-OFF SHEET.  LINAGE STOPS
019400* AT 55 SO THE FOOTING NOTICE IS NEVER CROWDED OFF THE FORM.
019500 FD  SUMMARY-REPORT
019600     LABEL RECORD IS OMITTED
019700     RECORD CONTAINS 132 CHARACTERS
019800     LINAGE IS 60 WITH FOOTING AT 55
019900     DATA RECORD IS PRTLINE.
020000
020100 01  PRTLINE                  PIC X(132).
020200
020300 WORKING-STORAGE SECTION.
020400
020500*---------------------------------------------------------*
020600* WORKING-STORAGE SECTION.                                *
020700*                                                          *
020800* 77-LEVEL TABLE-SIZE BOUNDS, ADDED REQ 1866.  THESE ARE   *
020900* THE SAME LITERALS THAT HAVE ALWAYS GOVERNED THE SUFFIX   *
021000* TABLE AND THE SANCTIONS TABLE - GIVING THEM NAMES SO THE  *
021100* BOUND CHECKS IN 4105-STRIP-NEXT-SUFFIX AND                *
021200* 1120-LOAD-ONE-RECORD READ AS BOUND CHECKS INSTEAD OF AS   *
021300* UNEXPLAINED MAGIC NUMBERS.                                *
021400*---------------------------------------------------------*
021500 77  SU-MAX-ENTRIES           PIC 9(2)   COMP VALUE 15.
021600 77  ST-MAX-ENTRIES           PIC 9(4)   COMP VALUE 3000.
021700
021800* WORK-AREA - RUN COUNTERS, SUBSCRIPTS, AND THE TWO SWITCHES
021900* (MORE-SANC-RECS/MORE-COMP-RECS) THAT DRIVE THE TWO READ
022000* LOOPS.  EVERY COUNTER AND SUBSCRIPT IS COMP - THIS SHOP
022100* NEVER LEAVES A LOOP CONTROL OR ACCUMULATOR IN DISPLAY
022200* USAGE, THOUGH MONEY AND SCORE FIELDS STAY DISPLAY BECAUSE
022300* THEY MOVE TO AND FROM PRINT AND RESULT-FILE FIELDS.
022400 01  WORK-AREA.
022500* SANCTIONS RECORDS LOADED THIS RUN.
022600     05  C-CTR-SANC-LOADED      PIC 9(5)   COMP VALUE ZERO.
022700* INDIVIDUAL ENTRIES FOUND IN THE LOAD.
022800     05  C-CTR-INDIVIDUAL       PIC 9(5)   COMP VALUE ZERO.
022900* ENTITY ENTRIES FOUND IN THE LOAD.
023000     05  C-CTR-ENTITY           PIC 9(5)   COMP VALUE ZERO.
023100* COMPANIES SCREENED THIS RUN.
023200     05  C-CTR-SCREENED         PIC 9(5)   COMP VALUE ZERO.
023300* DISTINCT COMPANIES WITH AT LEAST ONE HIT.
023400     05  C-CTR-COS-MATCHED      PIC 9(5)   COMP VALUE ZERO.
023500* TOTAL MATCH RECORDS WRITTEN, ALIASES INCLUDED.
023600     05  C-CTR-MATCH-RECS       PIC 9(7)   COMP VALUE ZERO.
023700* COMPANIES WITH NO QUALIFYING HIT.
023800     05  C-CTR-CLEAN-COS        PIC 9(5)   COMP VALUE ZERO.
023900* C-SUB-1 THRU C-SUB-4 ARE GENERAL-PURPOSE SCRATCH SUBSCRIPTS,
024000* REUSED ACROSS SEVERAL PARAGRAPHS (THE SORT, THE SUFFIX
024100* STRIP, THE LCS COPY-ROW STEP) - NONE OF THEM CARRIES A VALUE
024200* ACROSS A PERFORM BOUNDARY UNLESS THE CALLED PARAGRAPH'S
024300* BANNER SAYS SO.
024400     05  C-SUB-1                PIC 9(5)   COMP VALUE ZERO.
024500* GENERAL SCRATCH SUBSCRIPT.
024600     05  C-SUB-2                PIC 9(5)   COMP VALUE ZERO.
024700* GENERAL SCRATCH SUBSCRIPT.
024800     05  C-SUB-3                PIC 9(5)   COMP VALUE ZERO.
024900* GENERAL SCRATCH SUBSCRIPT.
025000     05  C-SUB-4                PIC 9(5)   COMP VALUE ZERO.
025100* GENERAL SCRATCH COUNTER/SUBSCRIPT.
025200     05  C-M                    PIC 9(5)   COMP VALUE ZERO.
025300* GENERAL SCRATCH COUNTER/SUBSCRIPT.
025400     05  C-N                    PIC 9(5)   COMP VALUE ZERO.
025500* "YES" WHILE THE SANCTIONS FILE STILL HAS RECORDS.
025600     05  MORE-SANC-RECS         PIC XXX          VALUE "YES".
025700* "YES" WHILE THE COMPANY FILE STILL HAS RECORDS.
025800     05  MORE-COMP-RECS         PIC XXX          VALUE "YES".
025900* SET "Y" THE FIRST TIME A COMPANY PICKS UP A MATCH DURING THE
026000* SCAN, SO THE DISTINCT-COMPANY COUNT (REQ 1420) COUNTS THE
026100* COMPANY ONCE NO MATTER HOW MANY ALIASES IT HITS.
026200     05  C-COMPANY-HAD-MATCH    PIC X            VALUE "N".
026300         88  COMPANY-HAD-MATCH                   VALUE "Y".
026400* ALGORITHM SELECT SWITCH - THE BATCH HAS NO EXTERNAL
026500* CONFIGURATION FILE; THE SHOP'S STANDARD IS THAT A RUN-TIME
026600* SWITCH LIKE THIS ONE IS SET ONCE IN 1000-INIT AND LEFT
026700* ALONE FOR THE REST OF THE RUN.  TOKEN-SORT IS THE DEFAULT
026800* PER THE COMPLIANCE OFFICER'S STANDING INSTRUCTION.
026900     05  C-ALGORITHM-SW         PIC X            VALUE "S".
027000         88  ALG-IS-RATIO                        VALUE "R".
027100         88  ALG-IS-TOKEN-SORT                    VALUE "S".
027200         88  ALG-IS-TOKEN-SET                     VALUE "T".
027300* MATCH THRESHOLD - MOVED HERE FROM A HARD-CODED LITERAL IN
027400* THE SCAN PARAGRAPH PER REQ 1301.  85.00 IS THE COMPLIANCE
027500* OFFICER'S STANDING THRESHOLD.
027600     05  C-MATCH-THRESHOLD      PIC 9(3)V99      VALUE 85.00.
027700* FILLER PAD TO THE 3000-ENTRY TABLE'S ROW WIDTH.
027800     05  FILLER                 PIC X(10).
027900
028000* I-DATE - RUN DATE, BROKEN OUT AS YEAR/MONTH/DAY FOR THE
028100* PRINTED REPORT.  REQ 1599 (Y2K) WIDENED I-YEAR TO A FULL
028200* FOUR DIGITS; NOTHING DOWNSTREAM READS THIS FIELD, BUT THE
028300* OPERATOR CONSOLE LOG STILL DEPENDS ON IT BEING POPULATED.
028400 01  I-DATE.
028500* RUN YEAR, FOUR DIGITS SINCE REQ 1599 (Y2K).
028600     05  I-YEAR               PIC 9(4).
028700* RUN MONTH.
028800     05  I-MONTH              PIC 99.
028900* RUN DAY.
029000     05  I-DAY                PIC 99.
029100* FILLER PAD TO THE MATCH-TABLE ROW WIDTH.
029200     05  FILLER               PIC X(1).
029300
029400*---------------------------------------------------------*
029500* SANCTIONS TABLE - LOADED ONCE AT THE START OF THE RUN BY  *
029600* 1100-LOAD-SANCTIONS-TABLE AND HELD IN MEMORY FOR THE      *
029700* WHOLE BATCH.  EVERY COMPANY IS SCANNED AGAINST EVERY ROW  *
029800* OF THIS TABLE IN TABLE ORDER - THAT ORDER IS WHAT "TIES    *
029900* KEEP TABLE ORDER" MEANS IN 2300-SORT-MATCHES BELOW.  THE   *
030000* TABLE HOLDS BOTH THE RAW NAME (FOR THE RESULT RECORD) AND  *
030100* ITS NORMALIZED FORM, COMPUTED ONCE HERE SO THE SCAN NEVER  *
030200* RE-NORMALIZES A SANCTIONS NAME FOR EVERY COMPANY.          *
030300*---------------------------------------------------------*
030400 01  SANCTIONS-TABLE-AREA.
030500* ONE ROW PER SANCTIONS TABLE ENTRY - ST-MAX-ENTRIES BOUNDS IT.
030600     05  T-SANC-ENTRY OCCURS 3000 TIMES
030700                      INDEXED BY X-SANC.
030800         10  T-SANC-NAME           PIC X(60).
030900         10  T-SANC-NORM-NAME      PIC X(60).
031000         10  T-SANC-NORM-LEN       PIC 9(3) COMP.
031100         10  T-SANC-REF            PIC X(15).
031200         10  T-SANC-LIST-TYPE      PIC X(30).
031300         10  T-SANC-SOURCE         PIC X(5).
031400         10  T-SANC-ENTITY         PIC X(10).
031500         10  FILLER                PIC X(1).
031600
031700* MATCH WORK TABLE - REBUILT FOR EACH COMPANY SCREENED.  HOLDS
031800* EVERY SANCTIONS HIT AT OR ABOVE THRESHOLD FOR THE COMPANY
031900* CURRENTLY BEING SCANNED, BEFORE THE DESCENDING SORT AND
032000* BEFORE ANY RESULT RECORD IS WRITTEN.  C-MATCH-COUNT IS RESET
032100* TO ZERO AT THE TOP OF EVERY COMPANY IN 2100-SCREEN-COMPANY -
032200* IT IS NOT A RUN TOTAL.
032300 01  MATCH-WORK-AREA.
032400* HITS KEPT FOR THE COMPANY CURRENTLY BEING SCREENED.
032500     05  C-MATCH-COUNT           PIC 9(5) COMP VALUE ZERO.
032600* SCRATCH - CANDIDATE'S LIST-TYPE DURING THE SORT.
032700     05  C-SORT-LIST-TYPE        PIC X(30).
032800* SCRATCH - CANDIDATE'S SOURCE DURING THE SORT.
032900     05  C-SORT-SOURCE           PIC X(5).
033000* FILLER PAD - SEE THE ROW LAYOUT BELOW.
033100     05  FILLER                  PIC X(5).
033200* ONE ROW PER KEPT MATCH FOR THE COMPANY CURRENTLY IN HAND.
033300     05  T-MATCH-ENTRY OCCURS 3000 TIMES
033400                       INDEXED BY X-MATCH.
033500         10  T-MATCH-SCORE        PIC 9(3)V99.
033600         10  T-MATCH-NAME         PIC X(60).
033700         10  T-MATCH-REF          PIC X(15).
033800         10  T-MATCH-LIST-TYPE    PIC X(30).
033900         10  T-MATCH-SOURCE       PIC X(5).
034000         10  FILLER               PIC X(1).
034100
034200* NORMALIZER WORK AREA AND ITS CHARACTER-ARRAY VIEW.
034300* N-NAME-CHARS REDEFINES N-NAME-AREA SO 4000-NORMALIZE-NAME
034400* AND ITS SUB-PARAGRAPHS CAN ADDRESS THE NAME EITHER AS ONE
034500* 60-BYTE FIELD (FOR STRING/INSPECT) OR AS 60 INDIVIDUAL
034600* CHARACTER CELLS (FOR THE SHIFT-LEFT-AND-PAD LOGIC THAT
034700* DELETES SUFFIXES, PUNCTUATION, AND EXTRA SPACES ONE
034800* CHARACTER AT A TIME) - THE SAME TWO-VIEW-ON-ONE-AREA IDIOM
034900* THIS SHOP USES FOR ITS OTHER PACKED/UNPACKED TABLE VIEWS.
035000 01  N-NAME-AREA.
035100* NAME BEING NORMALIZED, UPPERCASED AND STRIPPED IN PLACE.
035200     05  N-NAME                  PIC X(60).
035300* FILLER PAD.
035400     05  FILLER                  PIC X(1).
035500 01  N-NAME-CHARS REDEFINES N-NAME-AREA.
035600* CHARACTER-ARRAY VIEW OF N-NAME FOR THE SHIFT LOGIC.
035700     05  N-CHAR                  PIC X OCCURS 60 TIMES.
035800* FILLER PAD.
035900     05  FILLER                  PIC X(1).
036000
036100* N-RESULT-NAME CARRIES THE NORMALIZED OUTPUT ON THE WAY OUT
036200* OF 4000-NORMALIZE-NAME; N-STRIP-POS/N-STRIP-LEN ARE SCRATCH
036300* FOR THE SUFFIX-AND-PUNCTUATION STRIP STEPS.
036400 01  N-OTHER-AREA.
036500* WORKING LENGTH OF N-NAME DURING NORMALIZATION.
036600     05  N-NAME-LEN              PIC 9(3) COMP.
036700* NORMALIZED NAME HANDED BACK TO THE CALLER.
036800     05  N-RESULT-NAME           PIC X(60).
036900* LENGTH OF N-RESULT-NAME.
037000     05  N-RESULT-LEN            PIC 9(3) COMP.
037100* SCAN POSITION DURING A SUFFIX/PUNCTUATION STRIP.
037200     05  N-STRIP-POS             PIC 9(3) COMP.
037300* LENGTH OF THE SUBSTRING BEING REMOVED.
037400     05  N-STRIP-LEN             PIC 9(3) COMP.
037500* FILLER PAD TO ROUND OUT THE SUFFIX-TABLE ROW.
037600     05  FILLER                  PIC X(10).
037700
037800* LEGAL SUFFIX TABLE - BUILT AS FILLER/VALUE ENTRIES AND
037900* REDEFINED AS AN OCCURS TABLE, THE SAME LITERAL-FILLER-THEN-
038000* REDEFINE IDIOM USED ELSEWHERE IN THIS SHOP'S TABLE-DRIVEN
038100* PROGRAMS.  ORDER MATTERS - LTD IS CHECKED BEFORE LIMITED,
038200* INC BEFORE INCORPORATED, AND SO ON, PER REQ 1162, SO A NAME
038300* ENDING "... LIMITED" DOES NOT GET A PARTIAL "LTD"-SHAPED
038400* MATCH FIRST.  SU-MAX-ENTRIES (77-LEVEL ABOVE) IS THE BOUND
038500* ON THIS TABLE'S 15 ROWS.
038600 01  SU-SUFFIX-AREA.
038700* ROW  1 - BRITISH/COMMONWEALTH "LIMITED", SHORT FORM.
038800     05  FILLER  PIC X(14)  VALUE "LTD".
038900* ROW  2 - BRITISH/COMMONWEALTH "LIMITED", LONG FORM.
039000     05  FILLER  PIC X(14)  VALUE "LIMITED".
039100* ROW  3 - US "INCORPORATED", SHORT FORM.
039200     05  FILLER  PIC X(14)  VALUE "INC".
039300* ROW  4 - US "INCORPORATED", LONG FORM.
039400     05  FILLER  PIC X(14)  VALUE "INCORPORATED".
039500* ROW  5 - US "CORPORATION", SHORT FORM.
039600     05  FILLER  PIC X(14)  VALUE "CORP".
039700* ROW  6 - US "CORPORATION", LONG FORM.
039800     05  FILLER  PIC X(14)  VALUE "CORPORATION".
039900* ROW  7 - US "LIMITED LIABILITY COMPANY".
040000     05  FILLER  PIC X(14)  VALUE "LLC".
040100* ROW  8 - GERMAN "GESELLSCHAFT MIT BESCHRANKTER HAFTUNG".
040200     05  FILLER  PIC X(14)  VALUE "GMBH".
040300* ROW  9 - SPANISH/FRENCH "SOCIEDAD/SOCIETE ANONYME".
040400     05  FILLER  PIC X(14)  VALUE "SA".
040500* ROW 10 - ITALIAN "SOCIETA PER AZIONI".
040600     05  FILLER  PIC X(14)  VALUE "SPA".
040700* ROW 11 - GERMAN/SWISS "AKTIENGESELLSCHAFT".
040800     05  FILLER  PIC X(14)  VALUE "AG".
040900* ROW 12 - DUTCH "NAAMLOZE VENNOOTSCHAP".
041000     05  FILLER  PIC X(14)  VALUE "NV".
041100* ROW 13 - DUTCH "BESLOTEN VENNOOTSCHAP".
041200     05  FILLER  PIC X(14)  VALUE "BV".
041300* ROW 14 - POLISH "SPOLKA Z OGRANICZONA ODPOWIEDZIALNOSCIA",
041400* SPACE-LED FORM.
041500     05  FILLER  PIC X(14)  VALUE "SP Z OO".
041600* ROW 15 - SAME POLISH FORM, PUNCTUATED/ABBREVIATED VARIANT.
041700     05  FILLER  PIC X(14)  VALUE "SP. Z O.O.".
041800 01  SU-SUFFIX-TABLE REDEFINES SU-SUFFIX-AREA.
041900* ONE LEGAL SUFFIX TEXT, REDEFINED FROM SU-SUFFIX-AREA.
042000     05  SU-ENTRY  PIC X(14)  OCCURS 15 TIMES.
042100
042200* SU-LEN-TABLE CARRIES THE TRUE LENGTH OF EACH SUFFIX ABOVE,
042300* SINCE SU-ENTRY IS A FIXED X(14) CELL AND "SA" IS NOT THE
042400* SAME AS "SA            " FOR SUBSTRING COMPARISON PURPOSES.
042500* ROWS LINE UP ONE-FOR-ONE WITH SU-SUFFIX-AREA ABOVE.
042600 01  SU-LEN-AREA.
042700* LENGTH OF ROW  1, "LTD".
042800     05  FILLER  PIC 9(2)  VALUE 03.
042900* LENGTH OF ROW  2, "LIMITED".
043000     05  FILLER  PIC 9(2)  VALUE 07.
043100* LENGTH OF ROW  3, "INC".
043200     05  FILLER  PIC 9(2)  VALUE 03.
043300* LENGTH OF ROW  4, "INCORPORATED".
043400     05  FILLER  PIC 9(2)  VALUE 12.
043500* LENGTH OF ROW  5, "CORP".
043600     05  FILLER  PIC 9(2)  VALUE 04.
043700* LENGTH OF ROW  6, "CORPORATION".
043800     05  FILLER  PIC 9(2)  VALUE 11.
043900* LENGTH OF ROW  7, "LLC".
044000     05  FILLER  PIC 9(2)  VALUE 03.
044100* LENGTH OF ROW  8, "GMBH".
044200     05  FILLER  PIC 9(2)  VALUE 04.
044300* LENGTH OF ROW  9, "SA".
044400     05  FILLER  PIC 9(2)  VALUE 02.
044500* LENGTH OF ROW 10, "SPA".
044600     05  FILLER  PIC 9(2)  VALUE 03.
044700* LENGTH OF ROW 11, "AG".
044800     05  FILLER  PIC 9(2)  VALUE 02.
044900* LENGTH OF ROW 12, "NV".
045000     05  FILLER  PIC 9(2)  VALUE 02.
045100* LENGTH OF ROW 13, "BV".
045200     05  FILLER  PIC 9(2)  VALUE 02.
045300* LENGTH OF ROW 14, "SP Z OO".
045400     05  FILLER  PIC 9(2)  VALUE 07.
045500* LENGTH OF ROW 15, "SP. Z O.O.".
045600     05  FILLER  PIC 9(2)  VALUE 10.
045700 01  SU-LEN-TABLE REDEFINES SU-LEN-AREA.
045800* TRUE LENGTH OF THE MATCHING SU-ENTRY ROW.
045900     05  SU-LEN    PIC 9(2)  OCCURS 15 TIMES.
046000
046100 01  SU-SUB            PIC 9(2) COMP VALUE ZERO.
046200
046300* SCORER WORK AREA - TWO NORMALIZED NAMES AND THE RESULT SCORE
046400* (0.00-100.00).  EVERY ONE OF THE THREE SCORERS BELOW
046500* (RATIO, TOKEN-SORT, TOKEN-SET) GOES THROUGH THIS SAME AREA -
046600* TOKEN-SORT AND TOKEN-SET BOTH END BY HANDING REWORKED
046700* STRINGS BACK INTO SC-NAME-A/SC-NAME-B AND CALLING RATIO.
046800 01  SCORE-AREA.
046900* SCORE (0.00-100.00) HANDED BACK BY WHICHEVER SCORER RAN.
047000     05  SC-RESULT         PIC 9(3)V99     VALUE ZERO.
047100* FIRST NAME BEING SCORED.
047200     05  SC-NAME-A         PIC X(60).
047300* LENGTH OF SC-NAME-A.
047400     05  SC-NAME-A-LEN     PIC 9(3) COMP.
047500* SECOND NAME BEING SCORED.
047600     05  SC-NAME-B         PIC X(60).
047700* LENGTH OF SC-NAME-B.
047800     05  SC-NAME-B-LEN     PIC 9(3) COMP.
047900* FILLER PAD.
048000     05  FILLER            PIC X(1).
048100
048200*---------------------------------------------------------*
048300* RATIO SCORER (INDEL / LCS) WORK AREAS.                   *
048400*                                                           *
048500* L-STRING-A/L-STRING-B ARE THE TWO NAMES BEING COMPARED,   *
048600* EACH WITH A CHARACTER-ARRAY REDEFINES SO THE DP LOOP CAN   *
048700* ADDRESS ONE CHARACTER AT A TIME.  L-PREV-ROW/L-CURR-ROW     *
048800* ARE THE TWO LCS TABLE ROWS - SEE THE BANNER ON              *
048900* 6000-COMPUTE-LCS-LENGTH FOR WHY ONLY TWO ROWS ARE EVER      *
049000* HELD AT ONCE AND WHY THEIR SUBSCRIPTS RUN ONE HIGHER THAN   *
049100* THE STRING POSITION THEY REPRESENT.                         *
049200*---------------------------------------------------------*
049300 01  L-STRING-A-AREA.
049400* STRING A GOING INTO THE LCS CALCULATION.
049500     05  L-STRING-A        PIC X(60).
049600* FILLER PAD.
049700     05  FILLER            PIC X(1).
049800 01  L-STRING-A-CHARS REDEFINES L-STRING-A-AREA.
049900* CHARACTER-ARRAY VIEW OF L-STRING-A.
050000     05  L-CHAR-A          PIC X OCCURS 60 TIMES.
050100* FILLER PAD.
050200     05  FILLER            PIC X(1).
050300
050400 01  L-STRING-B-AREA.
050500* STRING B GOING INTO THE LCS CALCULATION.
050600     05  L-STRING-B        PIC X(60).
050700* FILLER PAD.
050800     05  FILLER            PIC X(1).
050900 01  L-STRING-B-CHARS REDEFINES L-STRING-B-AREA.
051000* CHARACTER-ARRAY VIEW OF L-STRING-B.
051100     05  L-CHAR-B          PIC X OCCURS 60 TIMES.
051200* FILLER PAD.
051300     05  FILLER            PIC X(1).
051400
051500 01  L-DP-AREA.
051600* LENGTH OF STRING A.
051700     05  L-LEN-A            PIC 9(3) COMP.
051800* LENGTH OF STRING B.
051900     05  L-LEN-B            PIC 9(3) COMP.
052000* LONGEST COMMON SUBSEQUENCE LENGTH, THE DP RESULT.
052100     05  L-LCS-LEN          PIC 9(3) COMP.
052200* PREVIOUS ROW OF THE LCS TABLE (+1 SUBSCRIPT OFFSET).
052300     05  L-PREV-ROW         PIC 9(3) COMP OCCURS 61 TIMES.
052400* ROW UNDER CONSTRUCTION (+1 SUBSCRIPT OFFSET).
052500     05  L-CURR-ROW         PIC 9(3) COMP OCCURS 61 TIMES.
052600* FILLER PAD.
052700     05  FILLER             PIC X(1).
052800
052900*---------------------------------------------------------*
053000* TOKEN-SORT-RATIO AND TOKEN-SET-RATIO WORK AREAS.         *
053100*                                                           *
053200* TK-TOKEN-AREA-1/2 HOLD THE UP-TO-12 SPACE-DELIMITED       *
053300* TOKENS OF EACH NAME AFTER UNSTRING; THE SET-1/SET-2 AND    *
053400* COMMON/UNIQUE-1/UNIQUE-2 AREAS BELOW ARE THE DEDUPED AND   *
053500* THEN MERGE-CLASSIFIED VERSIONS USED ONLY BY TOKEN-SET.     *
053600* 12 TOKENS IS A PRACTICAL CAP - NO COMPANY OR SANCTIONS     *
053700* NAME ON FILE HAS EVER CARRIED MORE THAN A HANDFUL OF       *
053800* SPACE-SEPARATED WORDS IN A 60-BYTE FIELD.                  *
053900*---------------------------------------------------------*
054000 01  TK-TOKEN-AREA-1.
054100* TOKEN COUNT FOR NAME 1 AFTER UNSTRING/SQUEEZE.
054200     05  TK-COUNT-1         PIC 9(2) COMP VALUE ZERO.
054300* ONE TOKEN OF NAME 1.
054400     05  TK-TOKEN-1         PIC X(20) OCCURS 12 TIMES.
054500* FILLER PAD.
054600     05  FILLER             PIC X(1).
054700
054800 01  TK-TOKEN-AREA-2.
054900* TOKEN COUNT FOR NAME 2 AFTER UNSTRING/SQUEEZE.
055000     05  TK-COUNT-2         PIC 9(2) COMP VALUE ZERO.
055100* ONE TOKEN OF NAME 2.
055200     05  TK-TOKEN-2         PIC X(20) OCCURS 12 TIMES.
055300* FILLER PAD.
055400     05  FILLER             PIC X(1).
055500
055600 01  TK-SET-1-AREA.
055700* DEDUPED TOKEN COUNT FOR NAME 1.
055800     05  TK-SET-1-COUNT    PIC 9(2) COMP VALUE ZERO.
055900* ONE DEDUPED TOKEN OF NAME 1.
056000     05  TK-SET-1          PIC X(20) OCCURS 12 TIMES.
056100* FILLER PAD.
056200     05  FILLER            PIC X(1).
056300
056400 01  TK-SET-2-AREA.
056500* DEDUPED TOKEN COUNT FOR NAME 2.
056600     05  TK-SET-2-COUNT    PIC 9(2) COMP VALUE ZERO.
056700* ONE DEDUPED TOKEN OF NAME 2.
056800     05  TK-SET-2          PIC X(20) OCCURS 12 TIMES.
056900* FILLER PAD.
057000     05  FILLER            PIC X(1).
057100
057200 01  TK-COMMON-AREA.
057300* COUNT OF TOKENS COMMON TO BOTH NAMES.
057400     05  TK-COMMON-COUNT    PIC 9(2) COMP VALUE ZERO.
057500* ONE TOKEN COMMON TO BOTH NAMES.
057600     05  TK-COMMON          PIC X(20) OCCURS 12 TIMES.
057700* FILLER PAD.
057800     05  FILLER             PIC X(1).
057900
058000 01  TK-UNIQUE-1-AREA.
058100* COUNT OF TOKENS ONLY IN NAME 1.
058200     05  TK-UNIQUE-1-COUNT  PIC 9(2) COMP VALUE ZERO.
058300* ONE TOKEN ONLY IN NAME 1.
058400     05  TK-UNIQUE-1        PIC X(20) OCCURS 12 TIMES.
058500* FILLER PAD.
058600     05  FILLER             PIC X(1).
058700
058800 01  TK-UNIQUE-2-AREA.
058900* COUNT OF TOKENS ONLY IN NAME 2.
059000     05  TK-UNIQUE-2-COUNT  PIC 9(2) COMP VALUE ZERO.
059100* ONE TOKEN ONLY IN NAME 2.
059200     05  TK-UNIQUE-2        PIC X(20) OCCURS 12 TIMES.
059300* FILLER PAD.
059400     05  FILLER             PIC X(1).
059500
059600* TK-JOINED-1/2 HOLD THE RE-JOINED, SORTED TOKEN STRINGS USED
059700* BY TOKEN-SORT-RATIO; TK-STR-I/D1/D2 HOLD THE THREE STRINGS
059800* (INTERSECTION, INTERSECTION-PLUS-UNIQUE-1,
059900* INTERSECTION-PLUS-UNIQUE-2) USED BY TOKEN-SET-RATIO, PER THE
060000* OFFICER'S DEFINITION IN 7410-BUILD-I-D1-D2'S BANNER BELOW.
060100 01  TK-WORK-AREA.
060200* STRING POINTER USED BY THE JOIN/BUILD STEPS.
060300     05  TK-PTR             PIC 9(3) COMP VALUE ZERO.
060400* SCRATCH SWAP CELL FOR THE BUBBLE SORT.
060500     05  TK-SWAP             PIC X(20).
060600* NAME 1'S TOKENS, SORTED AND RE-JOINED.
060700     05  TK-JOINED-1        PIC X(64).
060800* LENGTH OF TK-JOINED-1.
060900     05  TK-JOINED-1-LEN    PIC 9(3) COMP VALUE ZERO.
061000* NAME 2'S TOKENS, SORTED AND RE-JOINED.
061100     05  TK-JOINED-2        PIC X(64).
061200* LENGTH OF TK-JOINED-2.
061300     05  TK-JOINED-2-LEN    PIC 9(3) COMP VALUE ZERO.
061400* INTERSECTION STRING I, PER THE OFFICER'S DEFINITION.
061500     05  TK-STR-I           PIC X(64).
061600* LENGTH OF TK-STR-I.
061700     05  TK-STR-I-LEN       PIC 9(3) COMP VALUE ZERO.
061800* D1 = I PLUS NAME 1'S UNIQUE TOKENS.
061900     05  TK-STR-D1          PIC X(64).
062000* LENGTH OF TK-STR-D1.
062100     05  TK-STR-D1-LEN      PIC 9(3) COMP VALUE ZERO.
062200* D2 = I PLUS NAME 2'S UNIQUE TOKENS.
062300     05  TK-STR-D2          PIC X(64).
062400* LENGTH OF TK-STR-D2.
062500     05  TK-STR-D2-LEN      PIC 9(3) COMP VALUE ZERO.
062600* RATIO(I,D1).
062700     05  TK-SCORE-I-D1      PIC 9(3)V99.
062800* RATIO(I,D2).
062900     05  TK-SCORE-I-D2      PIC 9(3)V99.
063000* RATIO(D1,D2).
063100     05  TK-SCORE-D1-D2     PIC 9(3)V99.
063200* FILLER PAD.
063300     05  FILLER             PIC X(1).
063400
063500* REPORT TITLE AND TOTAL LINES - TEXT PER THE COMPLIANCE
063600* OFFICER'S EXACT LAYOUT REQUEST, REQ 1512.  EACH 01 BELOW IS
063700* ONE PRINT LINE, BUILT AS LITERAL FILLER AND MOVED TO PRTLINE
063800* BY A WRITE ... FROM IN THE REPORT-BUILDER PARAGRAPHS; NONE
063900* OF THE WORDING OR COLUMN SPACING MAY BE CHANGED WITHOUT A
064000* NEW CHANGE REQUEST AGAINST THE OFFICER'S LAYOUT.
064100 01  RUL-LINE.
064200* RULE LINE - A FULL ROW OF EQUAL SIGNS, SEE RUL-LINE.
064300     05  FILLER  PIC X(80)  VALUE ALL "=".
064400* PAD THE RULE LINE OUT TO THE FULL 132-BYTE PRINT WIDTH.
064500     05  FILLER  PIC X(52)  VALUE SPACES.
064600
064700 01  TTL-LINE.
064800* REPORT TITLE LINE.
064900     05  FILLER  PIC X(27)  VALUE "SANCTIONS SCREENING SUMMARY".
065000* PAD THE TITLE LINE OUT TO 132 BYTES.
065100     05  FILLER  PIC X(105) VALUE SPACES.
065200
065300 01  SUM-SCREENED-LINE.
065400* CAPTION FOR THE SCREENED-COUNT LINE BELOW.
065500     05  FILLER  PIC X(37)
065600         VALUE "TOTAL COMPANIES SCREENED:            ".
065700* EDITED COUNT OF COMPANIES SCREENED THIS RUN.
065800     05  O-CTR-SCREENED     PIC ZZZ9.
065900* PAD OUT TO 132 BYTES.
066000     05  FILLER  PIC X(91)  VALUE SPACES.
066100
066200 01  SUM-MATCHED-LINE.
066300* CAPTION FOR THE COMPANIES-MATCHED LINE BELOW.
066400     05  FILLER  PIC X(37)
066500         VALUE "COMPANIES WITH POTENTIAL MATCHES:    ".
066600* EDITED COUNT OF DISTINCT COMPANIES WITH AT LEAST ONE HIT.
066700     05  O-CTR-MATCHED      PIC ZZZ9.
066800* PAD OUT TO 132 BYTES.
066900     05  FILLER  PIC X(91)  VALUE SPACES.
067000
067100 01  SUM-RECS-LINE.
067200* CAPTION FOR THE MATCH-RECORD-COUNT LINE BELOW.
067300     05  FILLER  PIC X(37)
067400         VALUE "TOTAL MATCH RECORDS (INCL ALIASES):  ".
067500* EDITED COUNT OF MATCH RECORDS WRITTEN, ALIASES INCLUDED.
067600     05  O-CTR-MATCH-RECS   PIC ZZZ9.
067700* PAD OUT TO 132 BYTES.
067800     05  FILLER  PIC X(91)  VALUE SPACES.
067900
068000 01  SUM-CLEAN-LINE.
068100* CAPTION FOR THE CLEAN-COMPANY-COUNT LINE BELOW.
068200     05  FILLER  PIC X(37)
068300         VALUE "CLEAN COMPANIES:                     ".
068400* EDITED COUNT OF COMPANIES WITH NO QUALIFYING HIT.
068500     05  O-CTR-CLEAN-COS    PIC ZZZ9.
068600* PAD OUT TO 132 BYTES.
068700     05  FILLER  PIC X(91)  VALUE SPACES.
068800
068900 01  BLANK-LINE.
069000* ONE BLANK PRINT LINE BETWEEN THE TOTALS AND THE MATCH LISTING.
069100     05  FILLER  PIC X(132) VALUE SPACES.
069200
069300 01  MATCHES-HDR-LINE.
069400* "POTENTIAL MATCHES:" BANNER OVER THE DETAIL LISTING.
069500     05  FILLER  PIC X(17)  VALUE "POTENTIAL MATCHES:".
069600* PAD OUT TO 132 BYTES.
069700     05  FILLER  PIC X(115) VALUE SPACES.
069800
069900 01  MATCHES-COL-LINE.
070000* COLUMN HEADING - COMPANY NAME.
070100     05  FILLER  PIC X(12)  VALUE "COMPANY-NAME".
070200* SPACER BEFORE THE NEXT HEADING.
070300     05  FILLER  PIC X(20)  VALUE SPACES.
070400* COLUMN HEADING - SANCTIONS NAME.
070500     05  FILLER  PIC X(14)  VALUE "SANCTIONS-NAME".
070600* SPACER BEFORE THE NEXT HEADING.
070700     05  FILLER  PIC X(18)  VALUE SPACES.
070800* COLUMN HEADING - SCORE.
070900     05  FILLER  PIC X(5)   VALUE "SCORE".
071000* SPACER BEFORE THE NEXT HEADING.
071100     05  FILLER  PIC X(3)   VALUE SPACES.
071200* COLUMN HEADING - REFERENCE.
071300     05  FILLER  PIC X(9)   VALUE "REFERENCE".
071400* PAD OUT TO 132 BYTES.
071500     05  FILLER  PIC X(51)  VALUE SPACES.
071600
071700* ONE DETAIL LINE PER MATCH RECORD, WRITTEN IN RESULTS-FILE
071800* ORDER (I.E. ALREADY DESCENDING-SCORE, TIES IN TABLE ORDER,
071900* BECAUSE THE RESULTS FILE WAS WRITTEN IN THAT ORDER BY
072000* 2400-WRITE-MATCH-RECORDS).
072100 01  MATCHES-DETAIL-LINE.
072200* COMPANY NAME, LEFT-JUSTIFIED 30 BYTES PER THE REPORT LAYOUT.
072300     05  O-MD-CO-NAME       PIC X(30).
072400* SPACER.
072500     05  FILLER             PIC X(2)   VALUE SPACES.
072600* SANCTIONS NAME, LEFT-JUSTIFIED 30 BYTES.
072700     05  O-MD-SANC-NAME     PIC X(30).
072800* SPACER.
072900     05  FILLER             PIC X(2)   VALUE SPACES.
073000* MATCH SCORE, EDITED ZZ9.99.
073100     05  O-MD-SCORE         PIC ZZ9.99.
073200* SPACER.
073300     05  FILLER             PIC X(2)   VALUE SPACES.
073400* REFERENCE NUMBER, LEFT-JUSTIFIED 15 BYTES.
073500     05  O-MD-REFERENCE     PIC X(15).
073600* PAD OUT TO 132 BYTES.
073700     05  FILLER             PIC X(45)  VALUE SPACES.
073800
073900 PROCEDURE DIVISION.
074000
074100***************************************************************
074200* MAINLINE.                                                    *
074300*                                                               *
074400* THREE STEPS: LOAD THE SANCTIONS TABLE, SCREEN EVERY COMPANY  *
074500* ON THE COMPANY FILE ONE AT A TIME, THEN CLOSE OUT WITH THE    *
074600* PRINTED SUMMARY.  1150-LOAD-CHECK-EMPTY CAN STOP THE RUN      *
074700* BEFORE THE SCREENING LOOP EVER STARTS IF THE SANCTIONS FILE   *
074800* WAS EMPTY OR GARBLED (REQ 1688) - THAT IS WHY IT IS A         *
074900* SEPARATE PERFORM RATHER THAN FOLDED INTO THE LOADER ITSELF.   *
075000***************************************************************
075100 0000-CBLSCN01.
075200* RUN THE THREE MAIN STEPS OF THE JOB IN ORDER.
075300     PERFORM 1000-INIT.
075400     PERFORM 1100-LOAD-SANCTIONS-TABLE THRU 1190-LOAD-EXIT.
075500     PERFORM 1150-LOAD-CHECK-EMPTY.
075600     PERFORM 2000-MAINLINE
075700         UNTIL MORE-COMP-RECS = "NO".
075800     PERFORM 3000-CLOSING.
075900* END OF JOB.
076000     STOP RUN.
076100
076200
076300* RUN-TIME SETUP.  THE ALGORITHM SWITCH AND THRESHOLD ARE SET
076400* HERE, ONCE, RATHER THAN READ FROM A CONFIGURATION FILE - THIS
076500* BATCH HAS NO EXTERNAL CONFIGURATION STEP (SEE THE NON-GOALS
076600* IN THE COMPLIANCE OFFICER'S REQUIREMENTS PACKAGE); "S" SELECTS
076700* TOKEN-SORT-RATIO, WHICH IS THE OFFICER'S STANDING DEFAULT.
076800 1000-INIT.
076900* STAMP THE RUN DATE AND LOAD THE FIXED ALGORITHM/THRESHOLD
077000* SETTINGS.
077100     MOVE FUNCTION CURRENT-DATE TO I-DATE.
077200     MOVE "S" TO C-ALGORITHM-SW.
077300     MOVE 85.00 TO C-MATCH-THRESHOLD.
077400
077500* OPEN THE FILE FOR THIS STEP.
077600     OPEN INPUT SANCTIONS-FILE.
077700* OPEN THE REMAINING FILES FOR THIS RUN.
077800     OPEN INPUT COMPANY-FILE.
077900     OPEN OUTPUT RESULTS-FILE.
078000     OPEN OUTPUT SUMMARY-REPORT.
078100
078200
078300*---------------------------------------------------------*
078400* SANCTIONS LIST LOADER.                                  *
078500*                                                          *
078600* READS SANCFILE END TO END IN FILE ORDER AND LOADS EVERY  *
078700* NON-BLANK-NAME RECORD INTO SANCTIONS-TABLE-AREA, COUNTING *
078800* RECORDS LOADED AND COUNTING INDIVIDUAL VS. ENTITY ENTRIES *
078900* ALONG THE WAY (REQ 1140).  THE TABLE IS BUILT ONCE AND    *
079000* HELD FOR THE WHOLE RUN - IT IS NEVER RE-READ.             *
079100*---------------------------------------------------------*
079200 1100-LOAD-SANCTIONS-TABLE.
079300     PERFORM 1110-LOAD-READ THRU 1110-EXIT.
079400     PERFORM 1120-LOAD-ONE-RECORD
079500         UNTIL MORE-SANC-RECS = "NO".
079600* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
079700     GO TO 1190-LOAD-EXIT.
079800
079900* READ THE NEXT SANCTIONS RECORD OR SIGNAL END OF FILE.
080000 1110-LOAD-READ.
080100* READ THE NEXT RECORD.
080200     READ SANCTIONS-FILE
080300         AT END
080400             MOVE "NO" TO MORE-SANC-RECS
080500             GO TO 1110-EXIT.
080600
080700* RETURN POINT FOR PERFORM 1110-LOAD-READ THRU 1110-EXIT.
080800 1110-EXIT.
080900     EXIT.
081000
081100* BLANK-NAME RECORDS ARE SKIPPED ENTIRELY - THEY DO NOT COUNT
081200* TOWARD C-CTR-SANC-LOADED AND NEVER ENTER THE TABLE.  THE
081300* ST-MAX-ENTRIES BOUND (ADDED REQ 1866) STOPS THE LOAD BEFORE
081400* IT WOULD OVERRUN THE 3000-ROW TABLE; IN PRACTICE THE EXTRACT
081500* HAS NEVER COME CLOSE TO THAT SIZE.
081600 1120-LOAD-ONE-RECORD.
081700* TEST - SANC-NAME NOT = SPACES.
081800     IF SANC-NAME NOT = SPACES
081900         AND C-CTR-SANC-LOADED < ST-MAX-ENTRIES
082000         ADD 1 TO C-CTR-SANC-LOADED
082100         SET X-SANC TO C-CTR-SANC-LOADED
082200
082300         MOVE SANC-NAME          TO T-SANC-NAME (X-SANC)
082400         MOVE SANC-REFERENCE-NUM TO T-SANC-REF (X-SANC)
082500         MOVE SANC-LIST-TYPE     TO T-SANC-LIST-TYPE (X-SANC)
082600         MOVE SANC-SOURCE        TO T-SANC-SOURCE (X-SANC)
082700         MOVE SANC-ENTITY-TYPE   TO T-SANC-ENTITY (X-SANC)
082800
082900* NORMALIZE THE SANCTIONS NAME ONCE, AT LOAD TIME, AND KEEP
083000* BOTH THE NORMALIZED NAME AND ITS LENGTH IN THE TABLE ROW -
083100* THAT WAY THE SCREENING SCAN BELOW NEVER HAS TO NORMALIZE A
083200* SANCTIONS NAME MORE THAN ONCE NO MATTER HOW MANY COMPANIES
083300* ARE SCREENED AGAINST IT.
083400         MOVE SANC-NAME TO N-NAME-AREA
083500         PERFORM 4000-NORMALIZE-NAME THRU 4000-EXIT
083600         MOVE N-RESULT-NAME TO T-SANC-NORM-NAME (X-SANC)
083700         MOVE N-RESULT-LEN  TO T-SANC-NORM-LEN (X-SANC)
083800
083900         PERFORM 1140-LOAD-TALLY-ENTITY
084000     END-IF.
084100
084200     PERFORM 1110-LOAD-READ THRU 1110-EXIT.
084300
084400* ENTITY-TYPE BREAKDOWN FOR THE LOAD-STEP LOG LINES BELOW -
084500* ANYTHING NOT LITERALLY "INDIVIDUAL" IS COUNTED AS AN ENTITY.
084600 1140-LOAD-TALLY-ENTITY.
084700* TEST - SANC-ENTITY-TYPE = "INDIVIDUAL".
084800     IF SANC-ENTITY-TYPE = "INDIVIDUAL"
084900         ADD 1 TO C-CTR-INDIVIDUAL
085000     ELSE
085100         ADD 1 TO C-CTR-ENTITY
085200     END-IF.
085300
085400* RETURN POINT FOR 1100-LOAD-SANCTIONS-TABLE THRU HERE.
085500 1190-LOAD-EXIT.
085600     EXIT.
085700
085800
085900* ZERO SANCTIONS RECORDS LOADED MEANS THE EXTRACT WAS EMPTY OR
086000* GARBLED - REQ 1688 MADE THAT AN IMMEDIATE ABORT RATHER THAN
086100* A SILENT ALL-CLEAN RUN, SINCE A COMPLIANCE OFFICER READING A
086200* "NO MATCHES TODAY" REPORT HAS NO WAY TO TELL THE DIFFERENCE
086300* BETWEEN "NOBODY MATCHED" AND "THE LIST NEVER LOADED" UNLESS
086400* THE JOB STOPS AND SAYS SO ON THE CONSOLE.
086500 1150-LOAD-CHECK-EMPTY.
086600* TEST - C-CTR-SANC-LOADED = ZERO.
086700     IF C-CTR-SANC-LOADED = ZERO
086800         DISPLAY "CBLSCN01 - NO SANCTIONS RECORDS LOADED -"
086900         DISPLAY "           RUN TERMINATED WITHOUT SCREENING."
087000         CLOSE SANCTIONS-FILE
087100         CLOSE COMPANY-FILE
087200         CLOSE RESULTS-FILE
087300         CLOSE SUMMARY-REPORT
087400         STOP RUN
087500     END-IF.
087600
087700* LOAD-STEP LOG LINES - RECORDS LOADED AND THE ENTITY-TYPE
087800* SPLIT, PER REQ 1140.  THESE GO TO THE CONSOLE/JOB LOG, NOT
087900* TO THE PRINTED REPORT; THE OPERATOR CHECKS THEM BEFORE
088000* RELEASING THE RESULTS FILE TO THE CASE TRACKING LOAD JOB.
088100     DISPLAY "CBLSCN01 - SANCTIONS RECORDS LOADED: "
088200         C-CTR-SANC-LOADED.
088300* CONSOLE/JOB-LOG LINE, NOT PART OF THE PRINTED REPORT.
088400     DISPLAY "CBLSCN01 - INDIVIDUAL ENTRIES:       "
088500         C-CTR-INDIVIDUAL.
088600* CONSOLE/JOB-LOG LINE, NOT PART OF THE PRINTED REPORT.
088700     DISPLAY "CBLSCN01 - ENTITY ENTRIES:            "
088800         C-CTR-ENTITY.
088900
089000     PERFORM 2010-READ-COMPANY.
089100
089200
089300*---------------------------------------------------------*
089400* MATCHING ENGINE.                                        *
089500*                                                          *
089600* ONE PASS OVER COMPANY-FILE.  EACH COMPANY IS NORMALIZED, *
089700* SCANNED AGAINST EVERY ROW OF THE SANCTIONS TABLE (ALL    *
089800* ENTITY TYPES - A COMPANY CAN BE OWNED OR CONTROLLED BY A *
089900* SANCTIONED INDIVIDUAL, SO INDIVIDUALS ARE NOT SKIPPED),  *
090000* AND EITHER A SET OF MATCH RECORDS OR ONE CLEAN RECORD IS *
090100* WRITTEN BEFORE MOVING TO THE NEXT COMPANY.               *
090200*---------------------------------------------------------*
090300 2000-MAINLINE.
090400     PERFORM 2100-SCREEN-COMPANY.
090500     PERFORM 2010-READ-COMPANY.
090600
090700 2010-READ-COMPANY.
090800* READ THE NEXT RECORD.
090900     READ COMPANY-FILE
091000         AT END
091100             MOVE "NO" TO MORE-COMP-RECS.
091200
091300* SCREEN ONE COMPANY.  A COMPANY WHOSE NAME NORMALIZES TO
091400* NOTHING AT ALL (E.G. A NAME THAT WAS ONLY PUNCTUATION AND
091500* A SUFFIX) IS TREATED AS CLEAN WITHOUT EVER ENTERING THE
091600* SCAN - REQ 1640 - SINCE AN EMPTY STRING WOULD OTHERWISE
091700* SCORE A MEANINGLESS 100 AGAINST ANY SANCTIONS NAME THAT
091800* ALSO HAPPENED TO NORMALIZE TO EMPTY.
091900 2100-SCREEN-COMPANY.
092000     ADD 1 TO C-CTR-SCREENED.
092100     MOVE "N" TO C-COMPANY-HAD-MATCH.
092200* ZERO C-MATCH-COUNT BEFORE REBUILDING THE LIST.
092300     MOVE ZERO TO C-MATCH-COUNT.
092400
092500     MOVE COMP-NAME TO N-NAME-AREA.
092600     PERFORM 4000-NORMALIZE-NAME THRU 4000-EXIT.
092700
092800* TEST - N-RESULT-LEN NOT = ZERO.
092900     IF N-RESULT-LEN NOT = ZERO
093000         MOVE N-RESULT-NAME TO SC-NAME-A
093100         MOVE N-RESULT-LEN  TO SC-NAME-A-LEN
093200         PERFORM 2200-SCAN-SANCTIONS-TABLE THRU 2290-SCAN-EXIT
093300     END-IF.
093400
093500* A COMPANY WITH AT LEAST ONE KEPT HIT GETS ITS HITS SORTED
093600* DESCENDING AND WRITTEN AS ONE RECORD PER HIT; OTHERWISE ONE
093700* CLEAN RECORD IS WRITTEN.  THE TWO RUN TOTALS
093800* (C-CTR-COS-MATCHED / C-CTR-CLEAN-COS) ARE MUTUALLY EXCLUSIVE
093900* PER COMPANY BY CONSTRUCTION OF THIS IF.
094000     IF C-MATCH-COUNT > ZERO
094100         PERFORM 2300-SORT-MATCHES THRU 2300-EXIT
094200         ADD 1 TO C-CTR-COS-MATCHED
094300         PERFORM 2400-WRITE-MATCH-RECORDS THRU 2400-EXIT
094400     ELSE
094500         ADD 1 TO C-CTR-CLEAN-COS
094600         PERFORM 2450-WRITE-CLEAN-RECORD
094700     END-IF.
094800
094900* SCAN THE ENTIRE SANCTIONS TABLE, IN TABLE ORDER, FOR ONE
095000* NORMALIZED COMPANY NAME (ALREADY LOADED INTO SC-NAME-A BY
095100* THE CALLER).  TABLE ROWS WHOSE NORMALIZED NAME CAME OUT
095200* EMPTY ARE SKIPPED FOR THE SAME REASON A CLEAN COMPANY IS -
095300* AN EMPTY-TO-EMPTY COMPARISON IS MEANINGLESS, NOT A MATCH.
095400 2200-SCAN-SANCTIONS-TABLE.
095500     SET X-SANC TO 1.
095600
095700 2210-SCAN-ONE-ENTRY.
095800* TEST - X-SANC > C-CTR-SANC-LOADED.
095900     IF X-SANC > C-CTR-SANC-LOADED
096000         GO TO 2290-SCAN-EXIT
096100     END-IF.
096200
096300* TEST - T-SANC-NORM-LEN (X-SANC) = ZERO.
096400     IF T-SANC-NORM-LEN (X-SANC) = ZERO
096500         GO TO 2280-SCAN-NEXT
096600     END-IF.
096700
096800     MOVE T-SANC-NORM-NAME (X-SANC) TO SC-NAME-B.
096900     MOVE T-SANC-NORM-LEN (X-SANC)  TO SC-NAME-B-LEN.
097000
097100* ROUTE TO WHICHEVER SCORER THE RUN-TIME SWITCH SELECTS.  THE
097200* WHEN OTHER LEG EXISTS ONLY AS A DEFENSIVE FALLBACK - THE
097300* SWITCH IS SET ONCE, IN 1000-INIT, TO ONE OF THE THREE VALID
097400* VALUES, AND IS NEVER CHANGED AGAIN DURING A RUN.
097500     EVALUATE TRUE
097600         WHEN ALG-IS-RATIO
097700             PERFORM 5100-SCORE-RATIO THRU 5100-EXIT
097800         WHEN ALG-IS-TOKEN-SORT
097900             PERFORM 5200-SCORE-TOKEN-SORT
098000         WHEN ALG-IS-TOKEN-SET
098100             PERFORM 5300-SCORE-TOKEN-SET
098200         WHEN OTHER
098300             PERFORM 5200-SCORE-TOKEN-SORT
098400     END-EVALUATE.
098500
098600* A HIT AT OR ABOVE THRESHOLD IS APPENDED TO THE MATCH WORK
098700* TABLE IN SCAN ORDER (I.E. SANCTIONS TABLE ORDER) - THE
098800* DESCENDING-SCORE SORT HAPPENS LATER, IN 2300-SORT-MATCHES,
098900* NOT HERE.
099000     IF SC-RESULT >= C-MATCH-THRESHOLD
099100         ADD 1 TO C-MATCH-COUNT
099200         SET X-MATCH TO C-MATCH-COUNT
099300         MOVE SC-RESULT           TO T-MATCH-SCORE (X-MATCH)
099400         MOVE T-SANC-NAME (X-SANC) TO T-MATCH-NAME (X-MATCH)
099500         MOVE T-SANC-REF (X-SANC)  TO T-MATCH-REF (X-MATCH)
099600         MOVE T-SANC-LIST-TYPE (X-SANC)
099700                                   TO T-MATCH-LIST-TYPE (X-MATCH)
099800         MOVE T-SANC-SOURCE (X-SANC)
099900                                   TO T-MATCH-SOURCE (X-MATCH)
100000     END-IF.
100100
100200* ADVANCE TO THE NEXT SANCTIONS TABLE ROW AND LOOP.
100300 2280-SCAN-NEXT.
100400     SET X-SANC UP BY 1.
100500* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
100600     GO TO 2210-SCAN-ONE-ENTRY.
100700
100800* RETURN POINT FOR 2200-SCAN-SANCTIONS-TABLE THRU HERE.
100900 2290-SCAN-EXIT.
101000     EXIT.
101100
101200* STABLE DESCENDING INSERTION SORT - TIES KEEP TABLE ORDER
101300* PER REQ 1388.  BEFORE THIS FIX THE SORT USED A STRICT-ONLY
101400* COMPARISON THAT LET EQUAL SCORES SWAP PLACES AS THE SORT
101500* PROGRESSED; THE SHIFT TEST BELOW (< NOT <=) IS WHAT MAKES
101600* IT STABLE - A CANDIDATE ONLY DISPLACES AN EARLIER ENTRY
101700* WHOSE SCORE IS STRICTLY LOWER, NEVER ONE THAT IS EQUAL.
101800 2300-SORT-MATCHES.
101900* START AT THE SECOND ENTRY - THE FIRST IS ALREADY IN PLACE.
102000     MOVE 2 TO C-SUB-1.
102100
102200 2305-SORT-OUTER.
102300* TEST - C-SUB-1 > C-MATCH-COUNT.
102400     IF C-SUB-1 > C-MATCH-COUNT
102500         GO TO 2300-EXIT
102600     END-IF.
102700
102800* PULL THE CANDIDATE ENTRY OUT OF THE TABLE BEFORE SHIFTING
102900* ANYTHING - THE CANDIDATE'S OWN SLOT IS ABOUT TO BE
103000* OVERWRITTEN BY WHATEVER SHIFTS DOWN INTO IT.
103100     SET X-MATCH TO C-SUB-1.
103200* PULL THE WINNING CANDIDATE'S FIELDS INTO THE SORT WORK AREA.
103300     MOVE T-MATCH-SCORE (X-MATCH)     TO SC-RESULT.
103400     MOVE T-MATCH-NAME (X-MATCH)      TO SC-NAME-A.
103500     MOVE T-MATCH-REF (X-MATCH)       TO TK-JOINED-1.
103600     MOVE T-MATCH-LIST-TYPE (X-MATCH) TO C-SORT-LIST-TYPE.
103700     MOVE T-MATCH-SOURCE (X-MATCH)    TO C-SORT-SOURCE.
103800     MOVE C-SUB-1 TO C-SUB-2.
103900
104000* WALK BACKWARD FROM THE CANDIDATE'S ORIGINAL POSITION,
104100* SHIFTING EVERY STRICTLY-LOWER-SCORED ENTRY UP ONE SLOT,
104200* UNTIL EITHER THE FRONT OF THE TABLE IS REACHED OR AN ENTRY
104300* THAT IS NOT STRICTLY LOWER IS FOUND.
104400 2310-INSERT-ONE-MATCH.
104500* TEST - C-SUB-2 = 1.
104600     IF C-SUB-2 = 1
104700         GO TO 2320-SORT-PLACE
104800     END-IF.
104900
105000* COMPUTE C-SUB-3.
105100     COMPUTE C-SUB-3 = C-SUB-2 - 1.
105200     SET X-MATCH TO C-SUB-3.
105300
105400* TEST - T-MATCH-SCORE (X-MATCH) < SC-RESULT.
105500     IF T-MATCH-SCORE (X-MATCH) < SC-RESULT
105600         SET X-MATCH TO C-SUB-2
105700         MOVE T-MATCH-SCORE (C-SUB-3)  TO T-MATCH-SCORE (X-MATCH)
105800         MOVE T-MATCH-NAME (C-SUB-3)   TO T-MATCH-NAME (X-MATCH)
105900         MOVE T-MATCH-REF (C-SUB-3)    TO T-MATCH-REF (X-MATCH)
106000         MOVE T-MATCH-LIST-TYPE (C-SUB-3)
106100                                  TO T-MATCH-LIST-TYPE (X-MATCH)
106200         MOVE T-MATCH-SOURCE (C-SUB-3) TO T-MATCH-SOURCE (X-MATCH)
106300         MOVE C-SUB-3 TO C-SUB-2
106400         GO TO 2310-INSERT-ONE-MATCH
106500     END-IF.
106600
106700* THE GAP IS NOW EITHER AT THE FRONT OF THE TABLE OR JUST
106800* AFTER AN ENTRY THAT IS NOT STRICTLY LOWER THAN THE
106900* CANDIDATE - DROP THE CANDIDATE'S SAVED FIELDS INTO IT.
107000 2320-SORT-PLACE.
107100     SET X-MATCH TO C-SUB-2.
107200* SHIFT THIS ROW DOWN ONE SLOT TO MAKE ROOM FOR THE NEW ENTRY.
107300     MOVE SC-RESULT          TO T-MATCH-SCORE (X-MATCH).
107400     MOVE SC-NAME-A          TO T-MATCH-NAME (X-MATCH).
107500     MOVE TK-JOINED-1 (1:15) TO T-MATCH-REF (X-MATCH).
107600     MOVE C-SORT-LIST-TYPE   TO T-MATCH-LIST-TYPE (X-MATCH).
107700     MOVE C-SORT-SOURCE      TO T-MATCH-SOURCE (X-MATCH).
107800
107900* ADVANCE TO THE NEXT TABLE ENTRY.
108000     ADD 1 TO C-SUB-1.
108100* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
108200     GO TO 2305-SORT-OUTER.
108300
108400* RETURN POINT FOR 2300-SORT-MATCHES THRU HERE.
108500 2300-EXIT.
108600     EXIT.
108700
108800* ONE RESULT RECORD PER KEPT MATCH, IN THE SORTED ORDER BUILT
108900* ABOVE.  THE COMPANY-LEVEL FIELDS (ID/NAME/COUNTRY) ARE
109000* IDENTICAL ON EVERY RECORD FOR THIS COMPANY; ONLY THE
109100* SANCTIONS-SIDE FIELDS CHANGE FROM RECORD TO RECORD.
109200 2400-WRITE-MATCH-RECORDS.
109300     SET X-MATCH TO 1.
109400
109500 2410-WRITE-ONE-MATCH.
109600* TEST - X-MATCH > C-MATCH-COUNT.
109700     IF X-MATCH > C-MATCH-COUNT
109800         GO TO 2400-EXIT
109900     END-IF.
110000
110100* COPY THE COMPANY FIELDS AND THE WINNING SANCTIONS-ROW FIELDS
110200* INTO THE MATCH RESULT RECORD.
110300     MOVE COMP-ID              TO RSLT-COMPANY-ID.
110400     MOVE COMP-NAME            TO RSLT-COMPANY-NAME.
110500     MOVE COMP-COUNTRY         TO RSLT-COUNTRY.
110600     MOVE "Y"                  TO RSLT-MATCH-FOUND.
110700     MOVE T-MATCH-NAME (X-MATCH)      TO RSLT-SANC-NAME.
110800     MOVE T-MATCH-REF (X-MATCH)       TO RSLT-REFERENCE-NUM.
110900     MOVE T-MATCH-LIST-TYPE (X-MATCH) TO RSLT-LIST-TYPE.
111000     MOVE T-MATCH-SOURCE (X-MATCH)    TO RSLT-SOURCE.
111100     MOVE T-MATCH-SCORE (X-MATCH)     TO RSLT-MATCH-SCORE.
111200
111300* WRITE THE RECORD/LINE BUILT ABOVE.
111400     WRITE RSLT-REC.
111500
111600     ADD 1 TO C-CTR-MATCH-RECS.
111700     SET X-MATCH UP BY 1.
111800* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
111900     GO TO 2410-WRITE-ONE-MATCH.
112000
112100* RETURN POINT FOR 2400-WRITE-MATCH-RECORDS THRU HERE.
112200 2400-EXIT.
112300     EXIT.
112400
112500* ONE CLEAN RECORD - MATCH-FOUND "N" AND EVERY SANCTIONS-SIDE
112600* FIELD EXPLICITLY BLANKED/ZEROED (REQ 1755) RATHER THAN LEFT
112700* TO WHATEVER GARBAGE HAPPENED TO BE SITTING IN RSLT-REC FROM
112800* AN EARLIER WRITE - THE AUDIT TEAM FLAGGED STRAY CHARACTERS
112900* IN THOSE FIELDS ON A CLEAN RECORD AS A FINDING.
113000 2450-WRITE-CLEAN-RECORD.
113100* COPY THE COMPANY FIELDS INTO THE CLEAN RESULT RECORD AND BLANK
113200* THE MATCH FIELDS.
113300     MOVE COMP-ID       TO RSLT-COMPANY-ID.
113400     MOVE COMP-NAME     TO RSLT-COMPANY-NAME.
113500     MOVE COMP-COUNTRY  TO RSLT-COUNTRY.
113600     MOVE "N"           TO RSLT-MATCH-FOUND.
113700     MOVE SPACES        TO RSLT-SANC-NAME.
113800     MOVE SPACES        TO RSLT-REFERENCE-NUM.
113900     MOVE SPACES        TO RSLT-LIST-TYPE.
114000     MOVE SPACES        TO RSLT-SOURCE.
114100     MOVE ZERO          TO RSLT-MATCH-SCORE.
114200
114300* WRITE THE RECORD/LINE BUILT ABOVE.
114400     WRITE RSLT-REC.
114500
114600
114700*---------------------------------------------------------*
114800* REPORT BUILDER / END-OF-RUN SUMMARY.                    *
114900*                                                          *
115000* CLOSES THE TWO INPUT FILES AND THE RESULTS FILE AS SOON  *
115100* AS THE SCREENING LOOP ENDS, PRINTS THE TOTALS BLOCK AND   *
115200* THEN THE MATCH LISTING (RE-OPENING RESULTS-FILE FOR INPUT *
115300* SO THE LISTING COMES FROM WHAT WAS ACTUALLY WRITTEN,      *
115400* RATHER THAN FROM THE IN-MEMORY MATCH TABLE WHICH HELD     *
115500* ONLY ONE COMPANY'S HITS AT A TIME).                       *
115600*---------------------------------------------------------*
115700 3000-CLOSING.
115800* CLOSE THE FILE - THIS STEP IS DONE WITH IT.
115900     CLOSE SANCTIONS-FILE.
116000     CLOSE COMPANY-FILE.
116100     CLOSE RESULTS-FILE.
116200
116300     PERFORM 3100-PRINT-SUMMARY-TOTALS.
116400     PERFORM 3200-PRINT-MATCH-LISTING THRU 3200-EXIT.
116500
116600* CLOSE THE FILE - THIS STEP IS DONE WITH IT.
116700     CLOSE SUMMARY-REPORT.
116800
116900* RULE LINE, TITLE, RULE LINE, THEN THE FOUR RUN TOTALS AND A
117000* CLOSING RULE LINE - THE EXACT BLOCK LAYOUT REQ 1512 SPECIFIES.
117100 3100-PRINT-SUMMARY-TOTALS.
117200* WRITE THE RECORD/LINE BUILT ABOVE.
117300     WRITE PRTLINE FROM RUL-LINE
117400         AFTER ADVANCING TOP-OF-FORM.
117500* WRITE THE RECORD/LINE BUILT ABOVE.
117600     WRITE PRTLINE FROM TTL-LINE
117700         AFTER ADVANCING 1 LINE.
117800* WRITE THE RECORD/LINE BUILT ABOVE.
117900     WRITE PRTLINE FROM RUL-LINE
118000         AFTER ADVANCING 1 LINE.
118100
118200     MOVE C-CTR-SCREENED    TO O-CTR-SCREENED.
118300* WRITE THE RECORD/LINE BUILT ABOVE.
118400     WRITE PRTLINE FROM SUM-SCREENED-LINE
118500         AFTER ADVANCING 1 LINE.
118600
118700     MOVE C-CTR-COS-MATCHED TO O-CTR-MATCHED.
118800* WRITE THE RECORD/LINE BUILT ABOVE.
118900     WRITE PRTLINE FROM SUM-MATCHED-LINE
119000         AFTER ADVANCING 1 LINE.
119100
119200     MOVE C-CTR-MATCH-RECS  TO O-CTR-MATCH-RECS.
119300* WRITE THE RECORD/LINE BUILT ABOVE.
119400     WRITE PRTLINE FROM SUM-RECS-LINE
119500         AFTER ADVANCING 1 LINE.
119600
119700     MOVE C-CTR-CLEAN-COS   TO O-CTR-CLEAN-COS.
119800* WRITE THE RECORD/LINE BUILT ABOVE.
119900     WRITE PRTLINE FROM SUM-CLEAN-LINE
120000         AFTER ADVANCING 1 LINE.
120100
120200* WRITE THE RECORD/LINE BUILT ABOVE.
120300     WRITE PRTLINE FROM RUL-LINE
120400         AFTER ADVANCING 1 LINE.
120500
120600* THE "POTENTIAL MATCHES" BLOCK IS OMITTED ENTIRELY WHEN THERE
120700* WERE NO MATCH RECORDS THIS RUN - A CLEAN RUN'S REPORT ENDS
120800* AT THE TOTALS BLOCK ABOVE WITH NO BLANK LINE OR HEADING
120900* TRAILING AFTER IT.
121000 3200-PRINT-MATCH-LISTING.
121100* TEST - C-CTR-MATCH-RECS = ZERO.
121200     IF C-CTR-MATCH-RECS = ZERO
121300         GO TO 3200-EXIT
121400     END-IF.
121500
121600* WRITE THE RECORD/LINE BUILT ABOVE.
121700     WRITE PRTLINE FROM BLANK-LINE
121800         AFTER ADVANCING 1 LINE.
121900* WRITE THE RECORD/LINE BUILT ABOVE.
122000     WRITE PRTLINE FROM MATCHES-HDR-LINE
122100         AFTER ADVANCING 1 LINE.
122200* WRITE THE RECORD/LINE BUILT ABOVE.
122300     WRITE PRTLINE FROM MATCHES-COL-LINE
122400         AFTER ADVANCING 1 LINE.
122500
122600* RE-OPEN RESULTS-FILE FOR INPUT AND READ IT BACK END TO END -
122700* THE LISTING IS DRIVEN OFF THE FILE ITSELF, NOT OFF THE
122800* MATCH-WORK-AREA TABLE, WHICH ONLY EVER HOLDS ONE COMPANY'S
122900* HITS AT A TIME.
123000     OPEN INPUT RESULTS-FILE.
123100
123200 3210-LISTING-READ.
123300* READ THE NEXT RECORD.
123400     READ RESULTS-FILE
123500         AT END
123600             GO TO 3220-LISTING-DONE.
123700
123800* TEST - RSLT-MATCH-FOUND = "Y".
123900     IF RSLT-MATCH-FOUND = "Y"
124000         MOVE RSLT-COMPANY-NAME TO O-MD-CO-NAME
124100         MOVE RSLT-SANC-NAME    TO O-MD-SANC-NAME
124200         MOVE RSLT-MATCH-SCORE  TO O-MD-SCORE
124300         MOVE RSLT-REFERENCE-NUM TO O-MD-REFERENCE
124400         WRITE PRTLINE FROM MATCHES-DETAIL-LINE
124500             AFTER ADVANCING 1 LINE
124600     END-IF.
124700
124800* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
124900     GO TO 3210-LISTING-READ.
125000
125100* ALL RESULTS-FILE RECORDS READ BACK - CLOSE UP.
125200 3220-LISTING-DONE.
125300* CLOSE THE FILE - THIS STEP IS DONE WITH IT.
125400     CLOSE RESULTS-FILE.
125500
125600* RETURN POINT FOR 3200-PRINT-MATCH-LISTING THRU HERE.
125700 3200-EXIT.
125800     EXIT.
125900
126000
126100*---------------------------------------------------------*
126200* NAME NORMALIZER.                                        *
126300*                                                          *
126400* CANONICALIZES ONE NAME (UP TO 60 BYTES) FOR COMPARISON:  *
126500* UPPERCASE, STRIP LEGAL SUFFIXES, STRIP PUNCTUATION,      *
126600* COLLAPSE WHITESPACE - IN THAT ORDER, PER THE COMPLIANCE  *
126700* OFFICER'S WORKSHEET.  CALLED ONCE PER SANCTIONS ROW AT   *
126800* LOAD TIME AND ONCE PER COMPANY AT SCREEN TIME; NEVER RE-  *
126900* ENTERED RECURSIVELY.  INPUT IS N-NAME-AREA, OUTPUT IS     *
127000* N-RESULT-NAME/N-RESULT-LEN.                              *
127100*---------------------------------------------------------*
127200 4000-NORMALIZE-NAME.
127300* CLEAR N-RESULT-NAME BEFORE BUILDING IT.
127400     MOVE SPACES TO N-RESULT-NAME.
127500     MOVE ZERO   TO N-RESULT-LEN.
127600
127700* AN ABSENT/BLANK NAME NORMALIZES TO THE EMPTY STRING - RULE 1
127800* OF THE NORMALIZER, CHECKED FIRST SO NOTHING BELOW EVER HAS
127900* TO COPE WITH AN ALL-SPACE N-NAME.
128000     IF N-NAME = SPACES
128100         GO TO 4000-EXIT
128200     END-IF.
128300
128400* RULE 2 - UPPERCASE.  DONE WITH ONE INSPECT ... CONVERTING
128500* RATHER THAN A CHARACTER-BY-CHARACTER LOOP, SINCE THE WHOLE
128600* 60-BYTE FIELD CONVERTS IN ONE STATEMENT.
128700     INSPECT N-NAME CONVERTING
128800         "abcdefghijklmnopqrstuvwxyz"
128900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
129000
129100* RULES 3, 4, AND 5 - SUFFIX STRIP, PUNCTUATION STRIP, THEN
129200* COLLAPSE/TRIM - IN THAT EXACT ORDER, SINCE THE SUFFIX STRIP
129300* DEPENDS ON THE SPACE/DOT BOUNDARY THAT THE PUNCTUATION STRIP
129400* WOULD OTHERWISE REMOVE FIRST.
129500     PERFORM 4100-STRIP-SUFFIXES THRU 4100-EXIT.
129600     PERFORM 4200-STRIP-PUNCTUATION THRU 4200-EXIT.
129700     PERFORM 4300-COLLAPSE-SPACES THRU 4390-EXIT.
129800
129900     MOVE N-NAME TO N-RESULT-NAME.
130000     MOVE N-NAME-LEN TO N-RESULT-LEN.
130100
130200* RETURN POINT FOR 4000-NORMALIZE-NAME THRU HERE.
130300 4000-EXIT.
130400     EXIT.
130500
130600* SUFFIX LIST CHECKED IN TABLE ORDER - LTD, LIMITED, INC,
130700* INCORPORATED, CORP, CORPORATION, LLC, GMBH, SA, SPA, AG,
130800* NV, BV, SP Z OO, SP. Z O.O.  EACH OCCURRENCE OF " SUFFIX"
130900* AND ".SUFFIX" IS REMOVED, NOT JUST WHOLE TOKENS - THIS IS
131000* THE SAME BEHAVIOR THE OFFICER'S WORKSHEET USES, INCLUDING
131100* THE "ROSA HOLDINGS" TO "RO HOLDINGS" SIDE EFFECT.  DO NOT
131200* "FIX" THAT - IT IS PART OF THE MATCHING CONTRACT.
131300* SU-MAX-ENTRIES (77-LEVEL, REQ 1866) IS THE TABLE'S ROW
131400* COUNT - WAS THE LITERAL 15 BEFORE THAT REQUEST.
131500 4100-STRIP-SUFFIXES.
131600* START THE SUFFIX-TABLE SCAN AT ROW 1.
131700     MOVE 1 TO SU-SUB.
131800
131900 4105-STRIP-NEXT-SUFFIX.
132000* TEST - SU-SUB > SU-MAX-ENTRIES.
132100     IF SU-SUB > SU-MAX-ENTRIES
132200         GO TO 4100-EXIT
132300     END-IF.
132400
132500* TWO PASSES PER SUFFIX - ONE FOR THE " SUFFIX" (SPACE-LED)
132600* FORM, ONE FOR THE ".SUFFIX" (DOT-LED) FORM.  N-RESULT-NAME
132700* IS REUSED HERE PURELY AS SCRATCH TO HOLD THE TARGET
132800* SUBSTRING BEFORE HANDING IT TO 4110-STRIP-ONE-SUFFIX - IT
132900* DOES NOT HOLD THE NORMALIZER'S ACTUAL RESULT AGAIN UNTIL
133000* 4000-NORMALIZE-NAME MOVES INTO IT AT THE VERY END.
133100     MOVE " " TO N-RESULT-NAME (1:1).
133200* BUILD THE STRING ONE PIECE AT A TIME.
133300     STRING SPACE DELIMITED BY SIZE
133400            SU-ENTRY (SU-SUB) (1:SU-LEN (SU-SUB))
133500                DELIMITED BY SIZE
133600         INTO N-RESULT-NAME.
133700     PERFORM 4110-STRIP-ONE-SUFFIX THRU 4110-EXIT.
133800
133900     MOVE "." TO N-RESULT-NAME (1:1).
134000* BUILD THE STRING ONE PIECE AT A TIME.
134100     STRING SU-ENTRY (SU-SUB) (1:SU-LEN (SU-SUB))
134200                DELIMITED BY SIZE
134300         INTO N-RESULT-NAME (2:).
134400     PERFORM 4110-STRIP-ONE-SUFFIX THRU 4110-EXIT.
134500
134600     ADD 1 TO SU-SUB.
134700* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
134800     GO TO 4105-STRIP-NEXT-SUFFIX.
134900
135000* RETURN POINT FOR 4100-STRIP-SUFFIXES THRU HERE.
135100 4100-EXIT.
135200     EXIT.
135300
135400* N-RESULT-NAME HOLDS THE TARGET SUBSTRING (" SUFFIX" OR
135500* ".SUFFIX") ON ENTRY; ITS LENGTH IS SU-LEN + 1.  EVERY
135600* OCCURRENCE IN N-NAME IS DELETED - NOT JUST THE FIRST ONE -
135700* SINCE THE SCAN LOOPS BACK TO THE SAME POSITION AFTER EACH
135800* REMOVAL RATHER THAN ADVANCING PAST IT.
135900 4110-STRIP-ONE-SUFFIX.
136000* COMPUTE N-STRIP-LEN.
136100     COMPUTE N-STRIP-LEN = SU-LEN (SU-SUB) + 1.
136200* START THE SCAN AT THE FIRST CHARACTER OF THE NAME.
136300     MOVE 1 TO N-STRIP-POS.
136400
136500 4112-STRIP-SCAN.
136600* COMPUTE C-M.
136700     COMPUTE C-M = N-NAME-LEN - N-STRIP-LEN + 1.
136800* TEST - N-STRIP-POS > C-M.
136900     IF N-STRIP-POS > C-M
137000         GO TO 4110-EXIT
137100     END-IF.
137200
137300* TEST - N-NAME (N-STRIP-POS:N-STRIP-LEN) =.
137400     IF N-NAME (N-STRIP-POS:N-STRIP-LEN) =
137500                  N-RESULT-NAME (1:N-STRIP-LEN)
137600         PERFORM 4120-REMOVE-AT-POSITION THRU 4120-REM-EXIT
137700         GO TO 4112-STRIP-SCAN
137800     END-IF.
137900
138000     ADD 1 TO N-STRIP-POS.
138100* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
138200     GO TO 4112-STRIP-SCAN.
138300
138400* RETURN POINT FOR 4110-STRIP-ONE-SUFFIX THRU HERE.
138500 4110-EXIT.
138600     EXIT.
138700
138800* SHIFTS EVERYTHING AFTER THE DELETED SUBSTRING LEFT BY
138900* N-STRIP-LEN CHARACTERS AND PADS THE TAIL WITH SPACES.  THIS
139000* IS THE CHARACTER-ARRAY SHIFT IDIOM USED THROUGHOUT THE
139100* NORMALIZER ANYWHERE A SUBSTRING HAS TO DISAPPEAR FROM THE
139200* MIDDLE OF A FIXED-WIDTH FIELD.
139300 4120-REMOVE-AT-POSITION.
139400* COMPUTE C-N.
139500     COMPUTE C-N = N-STRIP-POS + N-STRIP-LEN.
139600     MOVE N-STRIP-POS TO C-M.
139700
139800 4122-SHIFT-STEP.
139900* TEST - C-N > 60.
140000     IF C-N > 60
140100         GO TO 4124-PAD-START
140200     END-IF.
140300     MOVE N-CHAR (C-N) TO N-CHAR (C-M).
140400* ADVANCE THE INPUT SUBSCRIPT.
140500     ADD 1 TO C-N.
140600* ADVANCE THE OUTPUT SUBSCRIPT.
140700     ADD 1 TO C-M.
140800* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
140900     GO TO 4122-SHIFT-STEP.
141000
141100* SHIFT DONE - NOW PAD THE VACATED TAIL WITH SPACES.
141200 4124-PAD-START.
141300* COMPUTE C-M.
141400     COMPUTE C-M = 61 - N-STRIP-LEN.
141500
141600* PAD ONE CELL AND LOOP UNTIL THE TAIL IS ALL SPACES.
141700 4126-PAD-STEP.
141800* TEST - C-M > 60.
141900     IF C-M > 60
142000         GO TO 4120-REM-EXIT
142100     END-IF.
142200     MOVE SPACE TO N-CHAR (C-M).
142300* ADVANCE THE OUTPUT SUBSCRIPT.
142400     ADD 1 TO C-M.
142500* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
142600     GO TO 4126-PAD-STEP.
142700
142800* RETURN POINT FOR 4120-REMOVE-AT-POSITION THRU HERE.
142900 4120-REM-EXIT.
143000* COMPUTE N-NAME-LEN.
143100     COMPUTE N-NAME-LEN = N-NAME-LEN - N-STRIP-LEN.
143200
143300* RULE 4 - REMOVE ALL REMAINING PERIODS, COMMAS, AND HYPHENS
143400* (WHATEVER THE SUFFIX STRIP ABOVE DID NOT ALREADY CONSUME AS
143500* PART OF A ".SUFFIX" MATCH).  EACH REMOVAL SHIFTS THE REST OF
143600* THE NAME LEFT ONE POSITION RATHER THAN LEAVING A GAP.
143700 4200-STRIP-PUNCTUATION.
143800* START THE SCAN AT THE FIRST CHARACTER OF THE NAME.
143900     MOVE 1 TO N-STRIP-POS.
144000
144100 4210-PUNCT-SCAN.
144200* TEST - N-STRIP-POS > N-NAME-LEN.
144300     IF N-STRIP-POS > N-NAME-LEN
144400         GO TO 4200-EXIT
144500     END-IF.
144600
144700* TEST - N-CHAR (N-STRIP-POS) = "." OR.
144800     IF N-CHAR (N-STRIP-POS) = "." OR
144900        N-CHAR (N-STRIP-POS) = "," OR
145000        N-CHAR (N-STRIP-POS) = "-"
145100         MOVE N-STRIP-POS TO C-M
145200         PERFORM 4215-PUNCT-SHIFT THRU 4215-EXIT
145300         MOVE SPACE TO N-CHAR (N-NAME-LEN)
145400         COMPUTE N-NAME-LEN = N-NAME-LEN - 1
145500     ELSE
145600         ADD 1 TO N-STRIP-POS
145700     END-IF.
145800
145900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
146000     GO TO 4210-PUNCT-SCAN.
146100
146200* SHIFT EVERYTHING PAST THE REMOVED CHARACTER LEFT ONE CELL.
146300 4215-PUNCT-SHIFT.
146400* TEST - C-M >= N-NAME-LEN.
146500     IF C-M >= N-NAME-LEN
146600         GO TO 4215-EXIT
146700     END-IF.
146800* COMPUTE C-SUB-1.
146900     COMPUTE C-SUB-1 = C-M + 1.
147000     MOVE N-CHAR (C-SUB-1) TO N-CHAR (C-M).
147100* ADVANCE THE OUTPUT SUBSCRIPT.
147200     ADD 1 TO C-M.
147300* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
147400     GO TO 4215-PUNCT-SHIFT.
147500
147600* RETURN POINT FOR 4215-PUNCT-SHIFT THRU HERE.
147700 4215-EXIT.
147800     EXIT.
147900
148000* RETURN POINT FOR 4200-STRIP-PUNCTUATION THRU HERE.
148100 4200-EXIT.
148200     EXIT.
148300
148400* RULE 5 - COLLAPSE RUNS OF WHITESPACE TO A SINGLE SPACE AND
148500* TRIM THE LEADING/TRAILING SPACE LEFT BEHIND BY THE SUFFIX
148600* AND PUNCTUATION STRIPS ABOVE.
148700 4300-COLLAPSE-SPACES.
148800* FIRST COMPUTE THE USED LENGTH (LAST NON-BLANK CHARACTER);
148900* N-NAME-LEN MAY BE STALE AFTER THE PUNCTUATION STRIP PUT
149000* TRAILING BLANKS IN PLACE EARLIER THAN THE ORIGINAL END.
149100     MOVE 60 TO N-NAME-LEN.
149200
149300 4305-TRIM-TRAIL.
149400* TEST - N-NAME-LEN = ZERO.
149500     IF N-NAME-LEN = ZERO
149600         GO TO 4310-COLLAPSE-BODY
149700     END-IF.
149800* TEST - N-CHAR (N-NAME-LEN) NOT = SPACE.
149900     IF N-CHAR (N-NAME-LEN) NOT = SPACE
150000         GO TO 4310-COLLAPSE-BODY
150100     END-IF.
150200* THE STRIPPED CHARACTER SHORTENS THE NAME BY ONE.
150300     SUBTRACT 1 FROM N-NAME-LEN.
150400* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
150500     GO TO 4305-TRIM-TRAIL.
150600
150700* SINGLE-PASS COLLAPSE: WALK THE NAME LEFT TO RIGHT, COPYING
150800* EACH NON-SPACE CHARACTER STRAIGHT THROUGH AND COLLAPSING ANY
150900* RUN OF SPACES TO ONE.  TK-SWAP (1:1) IS BORROWED HERE PURELY
151000* AS A ONE-BYTE "LAST CHARACTER WAS A SPACE" FLAG - IT HAS
151100* NOTHING TO DO WITH THE TOKEN SCORER THAT OWNS IT ELSEWHERE.
151200 4310-COLLAPSE-BODY.
151300     MOVE N-NAME TO N-RESULT-NAME.
151400* CLEAR N-NAME BEFORE BUILDING IT.
151500     MOVE SPACES TO N-NAME.
151600* ZERO C-M BEFORE USING IT.
151700     MOVE ZERO TO C-M.
151800* RESET THE INPUT SUBSCRIPT.
151900     MOVE 1 TO C-N.
152000* CLEAR THE BUBBLE-SORT SWAP FLAG FOR THIS PASS.
152100     MOVE "N" TO TK-SWAP (1:1).
152200
152300* WALK THE NAME LEFT TO RIGHT, COLLAPSING SPACE RUNS.
152400 4320-COLLAPSE-SCAN.
152500* TEST - C-N > N-NAME-LEN.
152600     IF C-N > N-NAME-LEN
152700         GO TO 4390-COLLAPSE-EXIT
152800     END-IF.
152900
153000* TEST - N-RESULT-NAME (C-N:1) = SPACE.
153100     IF N-RESULT-NAME (C-N:1) = SPACE
153200         IF TK-SWAP (1:1) = "Y"
153300             GO TO 4330-COLLAPSE-NEXT
153400         END-IF
153500         ADD 1 TO C-M
153600         MOVE SPACE TO N-CHAR (C-M)
153700         MOVE "Y" TO TK-SWAP (1:1)
153800     ELSE
153900         ADD 1 TO C-M
154000         MOVE N-RESULT-NAME (C-N:1) TO N-CHAR (C-M)
154100         MOVE "N" TO TK-SWAP (1:1)
154200     END-IF.
154300
154400* ADVANCE THE SCAN POSITION AND LOOP.
154500 4330-COLLAPSE-NEXT.
154600* ADVANCE THE INPUT SUBSCRIPT.
154700     ADD 1 TO C-N.
154800* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
154900     GO TO 4320-COLLAPSE-SCAN.
155000
155100* COLLAPSE DONE - TRIM ANY LEADING/TRAILING SPACE LEFT OVER.
155200 4390-COLLAPSE-EXIT.
155300* TRIM A SINGLE LEADING SPACE, IF THE NAME STARTED WITH ONE.
155400     IF N-CHAR (1) = SPACE AND C-M > ZERO
155500         MOVE 1 TO C-SUB-1
155600         PERFORM 4395-LEAD-SHIFT THRU 4395-EXIT
155700         MOVE SPACE TO N-CHAR (C-M)
155800         SUBTRACT 1 FROM C-M
155900     END-IF.
156000* TRIM A SINGLE TRAILING SPACE LEFT BY THE COLLAPSE LOGIC.
156100     IF C-M > ZERO AND N-CHAR (C-M) = SPACE
156200         SUBTRACT 1 FROM C-M
156300     END-IF.
156400     MOVE C-M TO N-NAME-LEN.
156500* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
156600     GO TO 4390-EXIT.
156700
156800* SHIFT THE NAME LEFT ONE CELL TO DROP THE LEADING SPACE.
156900 4395-LEAD-SHIFT.
157000* TEST - C-SUB-1 >= C-M.
157100     IF C-SUB-1 >= C-M
157200         GO TO 4395-EXIT
157300     END-IF.
157400* COMPUTE C-SUB-2.
157500     COMPUTE C-SUB-2 = C-SUB-1 + 1.
157600     MOVE N-CHAR (C-SUB-2) TO N-CHAR (C-SUB-1).
157700* ADVANCE TO THE NEXT TABLE ENTRY.
157800     ADD 1 TO C-SUB-1.
157900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
158000     GO TO 4395-LEAD-SHIFT.
158100
158200* RETURN POINT FOR 4395-LEAD-SHIFT THRU HERE.
158300 4395-EXIT.
158400     EXIT.
158500
158600* RETURN POINT FOR 4300-COLLAPSE-SPACES THRU HERE.
158700 4390-EXIT.
158800     EXIT.
158900
159000
159100*---------------------------------------------------------*
159200* SIMILARITY SCORER - RATIO (INDEL / LCS).                 *
159300*                                                           *
159400* SCORE = 100 * 2 * LCS(A,B) / (LEN(A) + LEN(B)), WHICH IS   *
159500* EQUIVALENT TO THE OFFICER'S INDEL-DISTANCE DEFINITION FOR  *
159600* THE SPECIAL CASE WHERE SUBSTITUTION IS NOT ALLOWED (ONLY    *
159700* INSERT/DELETE, EACH COSTING 1).  THIS IS THE SCORER THE     *
159800* OTHER TWO (TOKEN-SORT, TOKEN-SET) BOTH FALL BACK TO ONCE     *
159900* THEY HAVE REWORKED THEIR INPUT STRINGS.                      *
160000*---------------------------------------------------------*
160100 5100-SCORE-RATIO.
160200* LOAD THE TWO NORMALIZED NAMES AND THEIR LENGTHS INTO THE LCS
160300* WORK AREA.
160400     MOVE SC-NAME-A TO L-STRING-A.
160500     MOVE SC-NAME-B TO L-STRING-B.
160600     MOVE SC-NAME-A-LEN TO L-LEN-A.
160700     MOVE SC-NAME-B-LEN TO L-LEN-B.
160800
160900* BOTH EMPTY IS A SPECIAL CASE CALLED OUT EXPLICITLY BY THE
161000* OFFICER'S FORMULA (IT WOULD OTHERWISE BE A DIVIDE BY ZERO
161100* BELOW) AND SCORES A FULL 100.
161200     IF L-LEN-A = ZERO AND L-LEN-B = ZERO
161300         MOVE 100.00 TO SC-RESULT
161400         GO TO 5100-EXIT
161500     END-IF.
161600
161700     PERFORM 6000-COMPUTE-LCS-LENGTH THRU 6090-LCS-DONE.
161800
161900* COMPUTE SC-RESULT ROUNDED.
162000     COMPUTE SC-RESULT ROUNDED =
162100         100 * 2 * L-LCS-LEN / (L-LEN-A + L-LEN-B).
162200
162300* RETURN POINT FOR 5100-SCORE-RATIO THRU HERE.
162400 5100-EXIT.
162500     EXIT.
162600
162700* ROLLING-ROW DYNAMIC PROGRAMMING FOR LONGEST COMMON
162800* SUBSEQUENCE LENGTH.  L-PREV-ROW AND L-CURR-ROW HOLD ONE
162900* ROW OF THE CLASSIC LCS TABLE EACH; ONLY TWO ROWS ARE EVER
163000* NEEDED AT ONCE, SINCE EVERY CELL OF THE CURRENT ROW DEPENDS
163100* ONLY ON THE PREVIOUS ROW AND THE CELL TO ITS OWN LEFT - THE
163200* FULL M-BY-N TABLE NEVER HAS TO EXIST IN STORAGE AT ONCE.
163300* TABLE SUBSCRIPTS ARE ONE HIGHER THAN THE STRING POSITION
163400* THEY REPRESENT (POSITION 0 LIVES AT SUBSCRIPT 1) SINCE A
163500* COBOL TABLE HAS NO SUBSCRIPT ZERO.
163600 6000-COMPUTE-LCS-LENGTH.
163700* RESET THE OUTPUT SUBSCRIPT.
163800     MOVE 1 TO C-M.
163900
164000* ROW ZERO OF THE CLASSIC LCS TABLE (I.E. "A" OF LENGTH 0
164100* AGAINST EVERY PREFIX OF B") IS ALL ZEROS BY DEFINITION.
164200 6010-LCS-ZERO-ROW.
164300* TEST - C-M > L-LEN-B.
164400     IF C-M > L-LEN-B
164500         GO TO 6015-ZERO-DONE
164600     END-IF.
164700     MOVE ZERO TO L-PREV-ROW (C-M + 1).
164800* ADVANCE THE OUTPUT SUBSCRIPT.
164900     ADD 1 TO C-M.
165000* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
165100     GO TO 6010-LCS-ZERO-ROW.
165200
165300* ROW ZERO BUILT - SEED THE FIRST CELL AND START ROW 1.
165400 6015-ZERO-DONE.
165500     MOVE ZERO TO L-PREV-ROW (1).
165600* RESET THE INPUT SUBSCRIPT.
165700     MOVE 1 TO C-N.
165800
165900* ONE PASS PER CHARACTER OF STRING A, BUILDING ONE NEW ROW OF
166000* THE TABLE AT A TIME AND THEN COPYING IT DOWN TO L-PREV-ROW
166100* BEFORE MOVING TO THE NEXT CHARACTER OF A.
166200 6050-LCS-NEXT-ROW.
166300* TEST - C-N > L-LEN-A.
166400     IF C-N > L-LEN-A
166500         GO TO 6090-LCS-DONE
166600     END-IF.
166700     PERFORM 6100-LCS-DP-ROW THRU 6190-LCS-ROW-DONE.
166800* ADVANCE THE INPUT SUBSCRIPT.
166900     ADD 1 TO C-N.
167000* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
167100     GO TO 6050-LCS-NEXT-ROW.
167200
167300* THE ANSWER IS THE LAST CELL OF THE LAST ROW - L-PREV-ROW
167400* HOLDS THE FINAL ROW SINCE 6190-LCS-ROW-DONE ALWAYS COPIES
167500* L-CURR-ROW INTO IT BEFORE RETURNING.
167600 6090-LCS-DONE.
167700* COMPUTE C-SUB-4.
167800     COMPUTE C-SUB-4 = L-LEN-B + 1.
167900     MOVE L-PREV-ROW (C-SUB-4) TO L-LCS-LEN.
168000
168100* ONE ROW OF THE CLASSIC LCS RECURRENCE: IF THE CHARACTERS
168200* MATCH, EXTEND THE DIAGONAL; OTHERWISE CARRY FORWARD THE
168300* BETTER OF "DROP A CHARACTER OF A" (ABOVE) OR "DROP A
168400* CHARACTER OF B" (TO THE LEFT).
168500 6100-LCS-DP-ROW.
168600     MOVE ZERO TO L-CURR-ROW (1).
168700* RESET THE OUTPUT SUBSCRIPT.
168800     MOVE 1 TO C-M.
168900
169000 6110-LCS-DP-CELL.
169100* TEST - C-M > L-LEN-B.
169200     IF C-M > L-LEN-B
169300         GO TO 6190-LCS-ROW-DONE
169400     END-IF.
169500
169600* TEST - L-CHAR-A (C-N) = L-CHAR-B (C-M).
169700     IF L-CHAR-A (C-N) = L-CHAR-B (C-M)
169800         COMPUTE L-CURR-ROW (C-M + 1) = L-PREV-ROW (C-M) + 1
169900     ELSE
170000         IF L-PREV-ROW (C-M + 1) >= L-CURR-ROW (C-M)
170100             MOVE L-PREV-ROW (C-M + 1) TO L-CURR-ROW (C-M + 1)
170200         ELSE
170300             MOVE L-CURR-ROW (C-M) TO L-CURR-ROW (C-M + 1)
170400         END-IF
170500     END-IF.
170600
170700* ADVANCE THE OUTPUT SUBSCRIPT.
170800     ADD 1 TO C-M.
170900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
171000     GO TO 6110-LCS-DP-CELL.
171100
171200* ROW COMPLETE - COPY IT DOWN TO L-PREV-ROW SO THE NEXT
171300* CHARACTER OF A STARTS FROM IT, THEN RETURN TO THE CALLER.
171400 6190-LCS-ROW-DONE.
171500* RESET THE OUTPUT SUBSCRIPT.
171600     MOVE 1 TO C-M.
171700     COMPUTE C-SUB-4 = L-LEN-B + 1.
171800     PERFORM 6195-LCS-COPY-ROW THRU 6195-EXIT.
171900
172000 6195-LCS-COPY-ROW.
172100* TEST - C-M > C-SUB-4.
172200     IF C-M > C-SUB-4
172300         GO TO 6195-EXIT
172400     END-IF.
172500     MOVE L-CURR-ROW (C-M) TO L-PREV-ROW (C-M).
172600* ADVANCE THE OUTPUT SUBSCRIPT.
172700     ADD 1 TO C-M.
172800* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
172900     GO TO 6195-LCS-COPY-ROW.
173000
173100* RETURN POINT FOR 6195-LCS-COPY-ROW THRU HERE.
173200 6195-EXIT.
173300     EXIT.
173400
173500
173600*---------------------------------------------------------*
173700* SIMILARITY SCORER - TOKEN-SORT-RATIO.                    *
173800*                                                           *
173900* SPLIT BOTH NAMES ON SPACES, SORT EACH NAME'S OWN TOKENS   *
174000* ASCENDING, RE-JOIN WITH SINGLE SPACES, THEN SCORE THE TWO  *
174100* RE-JOINED STRINGS WITH THE PLAIN RATIO SCORER ABOVE.  THIS *
174200* IS THE SHOP'S DEFAULT ALGORITHM (C-ALGORITHM-SW = "S").    *
174300*---------------------------------------------------------*
174400 5200-SCORE-TOKEN-SORT.
174500     PERFORM 7100-TOKENIZE-A.
174600     PERFORM 7110-SORT-TOKENS-1 THRU 7110-EXIT.
174700     PERFORM 7120-JOIN-TOKENS-1 THRU 7120-EXIT.
174800
174900     PERFORM 7200-TOKENIZE-B.
175000     PERFORM 7210-SORT-TOKENS-2 THRU 7210-EXIT.
175100     PERFORM 7220-JOIN-TOKENS-2 THRU 7220-EXIT.
175200
175300* MOVE THE TWO SORTED-TOKEN STRINGS INTO THE SCORER'S INPUT AREA.
175400     MOVE TK-JOINED-1     TO SC-NAME-A.
175500     MOVE TK-JOINED-1-LEN TO SC-NAME-A-LEN.
175600     MOVE TK-JOINED-2     TO SC-NAME-B.
175700     MOVE TK-JOINED-2-LEN TO SC-NAME-B-LEN.
175800
175900     PERFORM 5100-SCORE-RATIO THRU 5100-EXIT.
176000
176100
176200*---------------------------------------------------------*
176300* SIMILARITY SCORER - TOKEN-SET-RATIO.                     *
176400*                                                           *
176500* SPLIT BOTH NAMES INTO TOKEN SETS (DUPLICATES REMOVED),     *
176600* SORT EACH SET, BUILD THE INTERSECTION STRING I AND THE TWO  *
176700* "INTERSECTION PLUS OWN UNIQUE TOKENS" STRINGS D1/D2, AND    *
176800* SCORE THE BEST OF RATIO(I,D1), RATIO(I,D2), RATIO(D1,D2).   *
176900* THIS IS THE SCORER THAT LETS "ACME HOLDINGS" AND "ACME      *
177000* HOLDINGS GROUP INTERNATIONAL" STILL SCORE 100 - ONE NAME'S   *
177100* TOKENS ARE A SUBSET OF THE OTHER'S.                          *
177200*---------------------------------------------------------*
177300 5300-SCORE-TOKEN-SET.
177400     PERFORM 7100-TOKENIZE-A.
177500     PERFORM 7110-SORT-TOKENS-1 THRU 7110-EXIT.
177600     PERFORM 7300-DEDUP-TOKENS-1 THRU 7300-EXIT.
177700
177800     PERFORM 7200-TOKENIZE-B.
177900     PERFORM 7210-SORT-TOKENS-2 THRU 7210-EXIT.
178000     PERFORM 7310-DEDUP-TOKENS-2 THRU 7310-EXIT.
178100
178200     PERFORM 7400-MERGE-CLASSIFY-TOKENS THRU 7400-EXIT.
178300     PERFORM 7410-BUILD-I-D1-D2 THRU 7410-EXIT.
178400
178500* SCORE THE INTERSECTION AGAINST NAME 1'S FULL TOKEN SET.
178600     MOVE TK-STR-I      TO SC-NAME-A.
178700     MOVE TK-STR-I-LEN  TO SC-NAME-A-LEN.
178800     MOVE TK-STR-D1     TO SC-NAME-B.
178900     MOVE TK-STR-D1-LEN TO SC-NAME-B-LEN.
179000     PERFORM 5100-SCORE-RATIO THRU 5100-EXIT.
179100     MOVE SC-RESULT TO TK-SCORE-I-D1.
179200
179300* SCORE THE INTERSECTION AGAINST NAME 2'S FULL TOKEN SET.
179400     MOVE TK-STR-I      TO SC-NAME-A.
179500     MOVE TK-STR-I-LEN  TO SC-NAME-A-LEN.
179600     MOVE TK-STR-D2     TO SC-NAME-B.
179700     MOVE TK-STR-D2-LEN TO SC-NAME-B-LEN.
179800     PERFORM 5100-SCORE-RATIO THRU 5100-EXIT.
179900     MOVE SC-RESULT TO TK-SCORE-I-D2.
180000
180100* SCORE THE TWO FULL TOKEN SETS AGAINST EACH OTHER.
180200     MOVE TK-STR-D1     TO SC-NAME-A.
180300     MOVE TK-STR-D1-LEN TO SC-NAME-A-LEN.
180400     MOVE TK-STR-D2     TO SC-NAME-B.
180500     MOVE TK-STR-D2-LEN TO SC-NAME-B-LEN.
180600     PERFORM 5100-SCORE-RATIO THRU 5100-EXIT.
180700     MOVE SC-RESULT TO TK-SCORE-D1-D2.
180800
180900* THE SCORE IS THE BEST (HIGHEST) OF THE THREE PAIRS - A
181000* PLAIN MAX OVER THREE VALUES, NO TABLE NEEDED.
181100     MOVE TK-SCORE-I-D1 TO SC-RESULT.
181200* TEST - TK-SCORE-I-D2 > SC-RESULT.
181300     IF TK-SCORE-I-D2 > SC-RESULT
181400         MOVE TK-SCORE-I-D2 TO SC-RESULT
181500     END-IF.
181600* TEST - TK-SCORE-D1-D2 > SC-RESULT.
181700     IF TK-SCORE-D1-D2 > SC-RESULT
181800         MOVE TK-SCORE-D1-D2 TO SC-RESULT
181900     END-IF.
182000
182100
182200* SPLIT SC-NAME-A (UP TO 60 CHARS) ON SPACES INTO UP TO
182300* 12 TOKENS.  SHARED BY TOKEN-SORT-RATIO AND TOKEN-SET-RATIO -
182400* NEITHER SCORER RE-NORMALIZES OR RE-TOKENIZES ANYTHING THAT
182500* WAS ALREADY DONE BY THE NAME NORMALIZER UPSTREAM.
182600 7100-TOKENIZE-A.
182700* ZERO TK-COUNT-1 BEFORE USING IT.
182800     MOVE ZERO TO TK-COUNT-1.
182900* SPLIT THE STRING ON THE DELIMITER.
183000     UNSTRING SC-NAME-A DELIMITED BY SPACE
183100         INTO TK-TOKEN-1 (1) TK-TOKEN-1 (2) TK-TOKEN-1 (3)
183200              TK-TOKEN-1 (4) TK-TOKEN-1 (5) TK-TOKEN-1 (6)
183300              TK-TOKEN-1 (7) TK-TOKEN-1 (8) TK-TOKEN-1 (9)
183400              TK-TOKEN-1 (10) TK-TOKEN-1 (11) TK-TOKEN-1 (12)
183500         TALLYING IN TK-COUNT-1.
183600     PERFORM 7101-SQUEEZE-EMPTY-1 THRU 7105-SQUEEZE-1-DONE.
183700
183800* UNSTRING LEAVES AN ENTRY FOR EACH RUN, INCLUDING EMPTY
183900* ONES WHEN TWO SPACES FALL TOGETHER; N-RESULT-NAME WAS
184000* ALREADY SPACE-COLLAPSED SO THIS IS A SAFETY NET ONLY.
184100 7101-SQUEEZE-EMPTY-1.
184200* ZERO C-SUB-2 BEFORE USING IT.
184300     MOVE ZERO TO C-SUB-2.
184400* START THE SCAN AT THE FIRST TABLE ENTRY.
184500     MOVE 1 TO C-SUB-1.
184600
184700 7103-SQUEEZE-1-STEP.
184800* TEST - C-SUB-1 > TK-COUNT-1.
184900     IF C-SUB-1 > TK-COUNT-1
185000         GO TO 7105-SQUEEZE-1-DONE
185100     END-IF.
185200* TEST - TK-TOKEN-1 (C-SUB-1) NOT = SPACES.
185300     IF TK-TOKEN-1 (C-SUB-1) NOT = SPACES
185400         ADD 1 TO C-SUB-2
185500         MOVE TK-TOKEN-1 (C-SUB-1) TO TK-TOKEN-1 (C-SUB-2)
185600     END-IF.
185700* ADVANCE TO THE NEXT TABLE ENTRY.
185800     ADD 1 TO C-SUB-1.
185900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
186000     GO TO 7103-SQUEEZE-1-STEP.
186100
186200* EMPTY-TOKEN SQUEEZE DONE FOR NAME 1 - RECORD THE COUNT.
186300 7105-SQUEEZE-1-DONE.
186400     MOVE C-SUB-2 TO TK-COUNT-1.
186500
186600* SAME TOKENIZE-AND-SQUEEZE LOGIC AS ABOVE, FOR NAME B.
186700 7200-TOKENIZE-B.
186800* ZERO TK-COUNT-2 BEFORE USING IT.
186900     MOVE ZERO TO TK-COUNT-2.
187000* SPLIT THE STRING ON THE DELIMITER.
187100     UNSTRING SC-NAME-B DELIMITED BY SPACE
187200         INTO TK-TOKEN-2 (1) TK-TOKEN-2 (2) TK-TOKEN-2 (3)
187300              TK-TOKEN-2 (4) TK-TOKEN-2 (5) TK-TOKEN-2 (6)
187400              TK-TOKEN-2 (7) TK-TOKEN-2 (8) TK-TOKEN-2 (9)
187500              TK-TOKEN-2 (10) TK-TOKEN-2 (11) TK-TOKEN-2 (12)
187600         TALLYING IN TK-COUNT-2.
187700     PERFORM 7201-SQUEEZE-EMPTY-2 THRU 7205-SQUEEZE-2-DONE.
187800
187900* SAME EMPTY-TOKEN SQUEEZE AS 7101, FOR NAME 2'S TOKENS.
188000 7201-SQUEEZE-EMPTY-2.
188100* ZERO C-SUB-2 BEFORE USING IT.
188200     MOVE ZERO TO C-SUB-2.
188300* START THE SCAN AT THE FIRST TABLE ENTRY.
188400     MOVE 1 TO C-SUB-1.
188500
188600* COPY EACH NON-BLANK TOKEN DOWN, CLOSING ANY GAPS.
188700 7203-SQUEEZE-2-STEP.
188800* TEST - C-SUB-1 > TK-COUNT-2.
188900     IF C-SUB-1 > TK-COUNT-2
189000         GO TO 7205-SQUEEZE-2-DONE
189100     END-IF.
189200* TEST - TK-TOKEN-2 (C-SUB-1) NOT = SPACES.
189300     IF TK-TOKEN-2 (C-SUB-1) NOT = SPACES
189400         ADD 1 TO C-SUB-2
189500         MOVE TK-TOKEN-2 (C-SUB-1) TO TK-TOKEN-2 (C-SUB-2)
189600     END-IF.
189700* ADVANCE TO THE NEXT TABLE ENTRY.
189800     ADD 1 TO C-SUB-1.
189900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
190000     GO TO 7203-SQUEEZE-2-STEP.
190100
190200* EMPTY-TOKEN SQUEEZE DONE FOR NAME 2 - RECORD THE COUNT.
190300 7205-SQUEEZE-2-DONE.
190400     MOVE C-SUB-2 TO TK-COUNT-2.
190500
190600* SIMPLE BUBBLE SORT - TOKEN COUNT IS NEVER MORE THAN 12, SO
190700* THE O(N**2) COST OF A BUBBLE SORT IS NEVER WORTH REPLACING
190800* WITH ANYTHING MORE ELABORATE HERE.
190900 7110-SORT-TOKENS-1.
191000* TEST - TK-COUNT-1 < 2.
191100     IF TK-COUNT-1 < 2
191200         GO TO 7110-EXIT
191300     END-IF.
191400* START THE SCAN AT THE FIRST TABLE ENTRY.
191500     MOVE 1 TO C-SUB-1.
191600
191700* ONE BUBBLE-SORT PASS OVER NAME 1'S TOKENS.
191800 7112-SORT-1-PASS.
191900* TEST - C-SUB-1 >= TK-COUNT-1.
192000     IF C-SUB-1 >= TK-COUNT-1
192100         GO TO 7110-EXIT
192200     END-IF.
192300* START THE INNER SCAN AT THE FIRST TABLE ENTRY.
192400     MOVE 1 TO C-SUB-2.
192500
192600* COMPARE AND SWAP ONE ADJACENT PAIR OF TOKENS.
192700 7113-SORT-1-STEP.
192800* COMPUTE C-SUB-3.
192900     COMPUTE C-SUB-3 = TK-COUNT-1 - C-SUB-1.
193000* TEST - C-SUB-2 > C-SUB-3.
193100     IF C-SUB-2 > C-SUB-3
193200         ADD 1 TO C-SUB-1
193300         GO TO 7112-SORT-1-PASS
193400     END-IF.
193500* COMPUTE C-SUB-4.
193600     COMPUTE C-SUB-4 = C-SUB-2 + 1.
193700* TEST - TK-TOKEN-1 (C-SUB-2) > TK-TOKEN-1 (C-SUB-4).
193800     IF TK-TOKEN-1 (C-SUB-2) > TK-TOKEN-1 (C-SUB-4)
193900         MOVE TK-TOKEN-1 (C-SUB-2) TO TK-SWAP
194000         MOVE TK-TOKEN-1 (C-SUB-4) TO TK-TOKEN-1 (C-SUB-2)
194100         MOVE TK-SWAP              TO TK-TOKEN-1 (C-SUB-4)
194200     END-IF.
194300* ADVANCE THE OUTPUT SUBSCRIPT.
194400     ADD 1 TO C-SUB-2.
194500* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
194600     GO TO 7113-SORT-1-STEP.
194700
194800* RETURN POINT FOR 7110-SORT-TOKENS-1 THRU HERE.
194900 7110-EXIT.
195000     EXIT.
195100
195200* SAME BUBBLE SORT AS ABOVE, FOR TOKEN LIST B.
195300 7210-SORT-TOKENS-2.
195400* TEST - TK-COUNT-2 < 2.
195500     IF TK-COUNT-2 < 2
195600         GO TO 7210-EXIT
195700     END-IF.
195800* START THE SCAN AT THE FIRST TABLE ENTRY.
195900     MOVE 1 TO C-SUB-1.
196000
196100* ONE BUBBLE-SORT PASS OVER NAME 2'S TOKENS.
196200 7212-SORT-2-PASS.
196300* TEST - C-SUB-1 >= TK-COUNT-2.
196400     IF C-SUB-1 >= TK-COUNT-2
196500         GO TO 7210-EXIT
196600     END-IF.
196700* START THE INNER SCAN AT THE FIRST TABLE ENTRY.
196800     MOVE 1 TO C-SUB-2.
196900
197000* COMPARE AND SWAP ONE ADJACENT PAIR OF TOKENS.
197100 7213-SORT-2-STEP.
197200* COMPUTE C-SUB-3.
197300     COMPUTE C-SUB-3 = TK-COUNT-2 - C-SUB-1.
197400* TEST - C-SUB-2 > C-SUB-3.
197500     IF C-SUB-2 > C-SUB-3
197600         ADD 1 TO C-SUB-1
197700         GO TO 7212-SORT-2-PASS
197800     END-IF.
197900* COMPUTE C-SUB-4.
198000     COMPUTE C-SUB-4 = C-SUB-2 + 1.
198100* TEST - TK-TOKEN-2 (C-SUB-2) > TK-TOKEN-2 (C-SUB-4).
198200     IF TK-TOKEN-2 (C-SUB-2) > TK-TOKEN-2 (C-SUB-4)
198300         MOVE TK-TOKEN-2 (C-SUB-2) TO TK-SWAP
198400         MOVE TK-TOKEN-2 (C-SUB-4) TO TK-TOKEN-2 (C-SUB-2)
198500         MOVE TK-SWAP              TO TK-TOKEN-2 (C-SUB-4)
198600     END-IF.
198700* ADVANCE THE OUTPUT SUBSCRIPT.
198800     ADD 1 TO C-SUB-2.
198900* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
199000     GO TO 7213-SORT-2-STEP.
199100
199200* RETURN POINT FOR 7210-SORT-TOKENS-2 THRU HERE.
199300 7210-EXIT.
199400     EXIT.
199500
199600* RE-JOIN THE SORTED TOKEN-1 LIST WITH SINGLE SPACES BETWEEN
199700* TOKENS - THE FIRST TOKEN GOES IN WITHOUT A LEADING SPACE,
199800* EVERY TOKEN AFTER IT GETS ONE SPACE IN FRONT.
199900 7120-JOIN-TOKENS-1.
200000* CLEAR TK-JOINED-1 BEFORE BUILDING IT.
200100     MOVE SPACES TO TK-JOINED-1.
200200* RESET THE OUTPUT POINTER TO THE FRONT OF THE STRING.
200300     MOVE 1 TO TK-PTR.
200400* TEST - TK-COUNT-1 = ZERO.
200500     IF TK-COUNT-1 = ZERO
200600         GO TO 7120-EXIT
200700     END-IF.
200800* START THE SCAN AT THE FIRST TABLE ENTRY.
200900     MOVE 1 TO C-SUB-1.
201000
201100* APPEND ONE MORE TOKEN OF NAME 1 TO THE JOINED STRING.
201200 7122-JOIN-1-STEP.
201300* TEST - C-SUB-1 > TK-COUNT-1.
201400     IF C-SUB-1 > TK-COUNT-1
201500         GO TO 7120-EXIT
201600     END-IF.
201700* TEST - C-SUB-1 = 1.
201800     IF C-SUB-1 = 1
201900         STRING TK-TOKEN-1 (C-SUB-1) DELIMITED BY SPACE
202000             INTO TK-JOINED-1
202100             WITH POINTER TK-PTR
202200     ELSE
202300         STRING SPACE DELIMITED BY SIZE
202400                TK-TOKEN-1 (C-SUB-1) DELIMITED BY SPACE
202500             INTO TK-JOINED-1
202600             WITH POINTER TK-PTR
202700     END-IF.
202800* ADVANCE TO THE NEXT TABLE ENTRY.
202900     ADD 1 TO C-SUB-1.
203000* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
203100     GO TO 7122-JOIN-1-STEP.
203200
203300* RETURN POINT FOR 7120-JOIN-TOKENS-1 THRU HERE.
203400 7120-EXIT.
203500* COMPUTE TK-JOINED-1-LEN.
203600     COMPUTE TK-JOINED-1-LEN = TK-PTR - 1.
203700     EXIT.
203800
203900* SAME RE-JOIN LOGIC AS ABOVE, FOR TOKEN LIST B.
204000 7220-JOIN-TOKENS-2.
204100* CLEAR TK-JOINED-2 BEFORE BUILDING IT.
204200     MOVE SPACES TO TK-JOINED-2.
204300* RESET THE OUTPUT POINTER TO THE FRONT OF THE STRING.
204400     MOVE 1 TO TK-PTR.
204500* TEST - TK-COUNT-2 = ZERO.
204600     IF TK-COUNT-2 = ZERO
204700         GO TO 7220-EXIT
204800     END-IF.
204900* START THE SCAN AT THE FIRST TABLE ENTRY.
205000     MOVE 1 TO C-SUB-1.
205100
205200* APPEND ONE MORE TOKEN OF NAME 2 TO THE JOINED STRING.
205300 7222-JOIN-2-STEP.
205400* TEST - C-SUB-1 > TK-COUNT-2.
205500     IF C-SUB-1 > TK-COUNT-2
205600         GO TO 7220-EXIT
205700     END-IF.
205800* TEST - C-SUB-1 = 1.
205900     IF C-SUB-1 = 1
206000         STRING TK-TOKEN-2 (C-SUB-1) DELIMITED BY SPACE
206100             INTO TK-JOINED-2
206200             WITH POINTER TK-PTR
206300     ELSE
206400         STRING SPACE DELIMITED BY SIZE
206500                TK-TOKEN-2 (C-SUB-1) DELIMITED BY SPACE
206600             INTO TK-JOINED-2
206700             WITH POINTER TK-PTR
206800     END-IF.
206900* ADVANCE TO THE NEXT TABLE ENTRY.
207000     ADD 1 TO C-SUB-1.
207100* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
207200     GO TO 7222-JOIN-2-STEP.
207300
207400* RETURN POINT FOR 7220-JOIN-TOKENS-2 THRU HERE.
207500 7220-EXIT.
207600* COMPUTE TK-JOINED-2-LEN.
207700     COMPUTE TK-JOINED-2-LEN = TK-PTR - 1.
207800     EXIT.
207900
208000* REMOVE ADJACENT DUPLICATES FROM THE (ALREADY SORTED)
208100* TOKEN-1 LIST, LEAVING A TOKEN SET.  ADJACENT-DUPLICATE
208200* REMOVAL IS ONLY CORRECT BECAUSE THE LIST IS ALREADY SORTED -
208300* EQUAL TOKENS ARE GUARANTEED TO BE NEXT TO EACH OTHER.
208400 7300-DEDUP-TOKENS-1.
208500* ZERO TK-SET-1-COUNT BEFORE REBUILDING THE LIST.
208600     MOVE ZERO TO TK-SET-1-COUNT.
208700* TEST - TK-COUNT-1 = ZERO.
208800     IF TK-COUNT-1 = ZERO
208900         GO TO 7300-EXIT
209000     END-IF.
209100     MOVE TK-TOKEN-1 (1) TO TK-SET-1 (1).
209200     MOVE 1 TO TK-SET-1-COUNT.
209300* TEST - TK-COUNT-1 = 1.
209400     IF TK-COUNT-1 = 1
209500         GO TO 7300-EXIT
209600     END-IF.
209700* START AT THE SECOND ENTRY - THE FIRST IS ALREADY IN PLACE.
209800     MOVE 2 TO C-SUB-1.
209900
210000* DROP NAME 1'S TOKEN IF IT MATCHES THE LAST KEPT ONE.
210100 7305-DEDUP-1-STEP.
210200* TEST - C-SUB-1 > TK-COUNT-1.
210300     IF C-SUB-1 > TK-COUNT-1
210400         GO TO 7300-EXIT
210500     END-IF.
210600* TEST - TK-TOKEN-1 (C-SUB-1) NOT = TK-SET-1 (TK-SET-1-COUNT...
210700     IF TK-TOKEN-1 (C-SUB-1) NOT = TK-SET-1 (TK-SET-1-COUNT)
210800         ADD 1 TO TK-SET-1-COUNT
210900         MOVE TK-TOKEN-1 (C-SUB-1) TO TK-SET-1 (TK-SET-1-COUNT)
211000     END-IF.
211100* ADVANCE TO THE NEXT TABLE ENTRY.
211200     ADD 1 TO C-SUB-1.
211300* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
211400     GO TO 7305-DEDUP-1-STEP.
211500
211600* RETURN POINT FOR 7300-DEDUP-TOKENS-1 THRU HERE.
211700 7300-EXIT.
211800     EXIT.
211900
212000* SAME ADJACENT-DUPLICATE REMOVAL AS ABOVE, FOR TOKEN LIST B.
212100 7310-DEDUP-TOKENS-2.
212200* ZERO TK-SET-2-COUNT BEFORE REBUILDING THE LIST.
212300     MOVE ZERO TO TK-SET-2-COUNT.
212400* TEST - TK-COUNT-2 = ZERO.
212500     IF TK-COUNT-2 = ZERO
212600         GO TO 7310-EXIT
212700     END-IF.
212800     MOVE TK-TOKEN-2 (1) TO TK-SET-2 (1).
212900     MOVE 1 TO TK-SET-2-COUNT.
213000* TEST - TK-COUNT-2 = 1.
213100     IF TK-COUNT-2 = 1
213200         GO TO 7310-EXIT
213300     END-IF.
213400* START AT THE SECOND ENTRY - THE FIRST IS ALREADY IN PLACE.
213500     MOVE 2 TO C-SUB-1.
213600
213700* DROP NAME 2'S TOKEN IF IT MATCHES THE LAST KEPT ONE.
213800 7315-DEDUP-2-STEP.
213900* TEST - C-SUB-1 > TK-COUNT-2.
214000     IF C-SUB-1 > TK-COUNT-2
214100         GO TO 7310-EXIT
214200     END-IF.
214300* TEST - TK-TOKEN-2 (C-SUB-1) NOT = TK-SET-2 (TK-SET-2-COUNT...
214400     IF TK-TOKEN-2 (C-SUB-1) NOT = TK-SET-2 (TK-SET-2-COUNT)
214500         ADD 1 TO TK-SET-2-COUNT
214600         MOVE TK-TOKEN-2 (C-SUB-1) TO TK-SET-2 (TK-SET-2-COUNT)
214700     END-IF.
214800* ADVANCE TO THE NEXT TABLE ENTRY.
214900     ADD 1 TO C-SUB-1.
215000* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
215100     GO TO 7315-DEDUP-2-STEP.
215200
215300* RETURN POINT FOR 7310-DEDUP-TOKENS-2 THRU HERE.
215400 7310-EXIT.
215500     EXIT.
215600
215700* TWO-POINTER MERGE OF THE TWO SORTED, DEDUPED TOKEN SETS
215800* (TK-SET-1/TK-SET-2) INTO COMMON / UNIQUE-TO-1 / UNIQUE-TO-2.
215900* CLASSIC MERGE-STEP OF A MERGE SORT, RUN HERE FOR
216000* CLASSIFICATION RATHER THAN FOR SORTING - BOTH INPUTS ARE
216100* ALREADY SORTED AND ONLY PASSED THROUGH ONCE EACH.
216200 7400-MERGE-CLASSIFY-TOKENS.
216300* ZERO TK-COMMON-COUNT BEFORE REBUILDING THE LIST.
216400     MOVE ZERO TO TK-COMMON-COUNT.
216500* ZERO TK-UNIQUE-1-COUNT BEFORE REBUILDING THE LIST.
216600     MOVE ZERO TO TK-UNIQUE-1-COUNT.
216700* ZERO TK-UNIQUE-2-COUNT BEFORE REBUILDING THE LIST.
216800     MOVE ZERO TO TK-UNIQUE-2-COUNT.
216900* START THE SCAN AT THE FIRST TABLE ENTRY.
217000     MOVE 1 TO C-SUB-1.
217100* START THE INNER SCAN AT THE FIRST TABLE ENTRY.
217200     MOVE 1 TO C-SUB-2.
217300
217400* ONE STEP OF THE TWO-POINTER MERGE - SEE BANNER ABOVE.
217500 7405-MERGE-STEP.
217600* TEST - C-SUB-1 > TK-SET-1-COUNT AND.
217700     IF C-SUB-1 > TK-SET-1-COUNT AND
217800        C-SUB-2 > TK-SET-2-COUNT
217900         GO TO 7400-EXIT
218000     END-IF.
218100* TEST - C-SUB-1 > TK-SET-1-COUNT.
218200     IF C-SUB-1 > TK-SET-1-COUNT
218300         ADD 1 TO TK-UNIQUE-2-COUNT
218400         MOVE TK-SET-2 (C-SUB-2)
218500             TO TK-UNIQUE-2 (TK-UNIQUE-2-COUNT)
218600         ADD 1 TO C-SUB-2
218700         GO TO 7405-MERGE-STEP
218800     END-IF.
218900* TEST - C-SUB-2 > TK-SET-2-COUNT.
219000     IF C-SUB-2 > TK-SET-2-COUNT
219100         ADD 1 TO TK-UNIQUE-1-COUNT
219200         MOVE TK-SET-1 (C-SUB-1)
219300             TO TK-UNIQUE-1 (TK-UNIQUE-1-COUNT)
219400         ADD 1 TO C-SUB-1
219500         GO TO 7405-MERGE-STEP
219600     END-IF.
219700* TEST - TK-SET-1 (C-SUB-1) = TK-SET-2 (C-SUB-2).
219800     IF TK-SET-1 (C-SUB-1) = TK-SET-2 (C-SUB-2)
219900         ADD 1 TO TK-COMMON-COUNT
220000         MOVE TK-SET-1 (C-SUB-1)
220100             TO TK-COMMON (TK-COMMON-COUNT)
220200         ADD 1 TO C-SUB-1
220300         ADD 1 TO C-SUB-2
220400     ELSE
220500         IF TK-SET-1 (C-SUB-1) < TK-SET-2 (C-SUB-2)
220600             ADD 1 TO TK-UNIQUE-1-COUNT
220700             MOVE TK-SET-1 (C-SUB-1)
220800                 TO TK-UNIQUE-1 (TK-UNIQUE-1-COUNT)
220900             ADD 1 TO C-SUB-1
221000         ELSE
221100             ADD 1 TO TK-UNIQUE-2-COUNT
221200             MOVE TK-SET-2 (C-SUB-2)
221300                 TO TK-UNIQUE-2 (TK-UNIQUE-2-COUNT)
221400             ADD 1 TO C-SUB-2
221500         END-IF
221600     END-IF.
221700* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
221800     GO TO 7405-MERGE-STEP.
221900
222000* RETURN POINT FOR 7400-MERGE-CLASSIFY-TOKENS THRU HERE.
222100 7400-EXIT.
222200     EXIT.
222300
222400* BUILD I, D1 = I + UNIQUE-1, D2 = I + UNIQUE-2, EXACTLY AS
222500* THE OFFICER'S SPEC DEFINES THEM: I IS THE SORTED COMMON
222600* TOKENS JOINED BY SPACES; D1 IS I FOLLOWED BY THE TOKENS
222700* UNIQUE TO NAME 1 (SPACE-JOINED TO I WHEN BOTH ARE NON-
222800* EMPTY); D2 IS THE SAME IDEA WITH NAME 2'S UNIQUE TOKENS.
222900 7410-BUILD-I-D1-D2.
223000* CLEAR TK-STR-I BEFORE BUILDING IT.
223100     MOVE SPACES TO TK-STR-I.
223200* RESET THE OUTPUT POINTER TO THE FRONT OF THE STRING.
223300     MOVE 1 TO TK-PTR.
223400* TEST - TK-COMMON-COUNT = ZERO.
223500     IF TK-COMMON-COUNT = ZERO
223600         GO TO 7412-BUILD-D1
223700     END-IF.
223800* START THE SCAN AT THE FIRST TABLE ENTRY.
223900     MOVE 1 TO C-SUB-1.
224000
224100* APPEND ONE MORE COMMON TOKEN TO STRING I.
224200 7411-BUILD-I-STEP.
224300* TEST - C-SUB-1 > TK-COMMON-COUNT.
224400     IF C-SUB-1 > TK-COMMON-COUNT
224500         GO TO 7412-BUILD-D1
224600     END-IF.
224700* TEST - C-SUB-1 = 1.
224800     IF C-SUB-1 = 1
224900         STRING TK-COMMON (C-SUB-1) DELIMITED BY SPACE
225000             INTO TK-STR-I
225100             WITH POINTER TK-PTR
225200     ELSE
225300         STRING SPACE DELIMITED BY SIZE
225400                TK-COMMON (C-SUB-1) DELIMITED BY SPACE
225500             INTO TK-STR-I
225600             WITH POINTER TK-PTR
225700     END-IF.
225800* ADVANCE TO THE NEXT TABLE ENTRY.
225900     ADD 1 TO C-SUB-1.
226000* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
226100     GO TO 7411-BUILD-I-STEP.
226200
226300* D1 STARTS AS A COPY OF I, THEN HAS EACH OF NAME 1'S UNIQUE
226400* TOKENS APPENDED - IF THERE ARE NONE, D1 IS JUST I.
226500 7412-BUILD-D1.
226600* COMPUTE TK-STR-I-LEN.
226700     COMPUTE TK-STR-I-LEN = TK-PTR - 1.
226800     MOVE TK-STR-I TO TK-STR-D1.
226900* TEST - TK-UNIQUE-1-COUNT = ZERO.
227000     IF TK-UNIQUE-1-COUNT = ZERO
227100         MOVE TK-STR-I-LEN TO TK-STR-D1-LEN
227200         GO TO 7414-BUILD-D2
227300     END-IF.
227400* START THE SCAN AT THE FIRST TABLE ENTRY.
227500     MOVE 1 TO C-SUB-1.
227600
227700* APPEND ONE MORE OF NAME 1'S UNIQUE TOKENS TO D1.
227800 7413-BUILD-D1-STEP.
227900* TEST - C-SUB-1 > TK-UNIQUE-1-COUNT.
228000     IF C-SUB-1 > TK-UNIQUE-1-COUNT
228100         COMPUTE TK-STR-D1-LEN = TK-PTR - 1
228200         GO TO 7414-BUILD-D2
228300     END-IF.
228400* TEST - TK-PTR > 1.
228500     IF TK-PTR > 1
228600         STRING SPACE DELIMITED BY SIZE
228700                TK-UNIQUE-1 (C-SUB-1) DELIMITED BY SPACE
228800             INTO TK-STR-D1
228900             WITH POINTER TK-PTR
229000     ELSE
229100         STRING TK-UNIQUE-1 (C-SUB-1) DELIMITED BY SPACE
229200             INTO TK-STR-D1
229300             WITH POINTER TK-PTR
229400     END-IF.
229500* ADVANCE TO THE NEXT TABLE ENTRY.
229600     ADD 1 TO C-SUB-1.
229700* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
229800     GO TO 7413-BUILD-D1-STEP.
229900
230000* D2 STARTS AS A FRESH COPY OF I (NOT OF D1) - TK-PTR IS RESET
230100* TO JUST PAST THE END OF I BEFORE APPENDING NAME 2'S UNIQUE
230200* TOKENS, SO D1'S APPENDED TOKENS NEVER LEAK INTO D2.
230300 7414-BUILD-D2.
230400     MOVE TK-STR-I TO TK-STR-D2.
230500     COMPUTE TK-PTR = TK-STR-I-LEN + 1.
230600* TEST - TK-UNIQUE-2-COUNT = ZERO.
230700     IF TK-UNIQUE-2-COUNT = ZERO
230800         MOVE TK-STR-I-LEN TO TK-STR-D2-LEN
230900         GO TO 7410-EXIT
231000     END-IF.
231100* START THE SCAN AT THE FIRST TABLE ENTRY.
231200     MOVE 1 TO C-SUB-1.
231300
231400* APPEND ONE MORE OF NAME 2'S UNIQUE TOKENS TO D2.
231500 7415-BUILD-D2-STEP.
231600* TEST - C-SUB-1 > TK-UNIQUE-2-COUNT.
231700     IF C-SUB-1 > TK-UNIQUE-2-COUNT
231800         COMPUTE TK-STR-D2-LEN = TK-PTR - 1
231900         GO TO 7410-EXIT
232000     END-IF.
232100* TEST - TK-PTR > 1.
232200     IF TK-PTR > 1
232300         STRING SPACE DELIMITED BY SIZE
232400                TK-UNIQUE-2 (C-SUB-1) DELIMITED BY SPACE
232500             INTO TK-STR-D2
232600             WITH POINTER TK-PTR
232700     ELSE
232800         STRING TK-UNIQUE-2 (C-SUB-1) DELIMITED BY SPACE
232900             INTO TK-STR-D2
233000             WITH POINTER TK-PTR
233100     END-IF.
233200* ADVANCE TO THE NEXT TABLE ENTRY.
233300     ADD 1 TO C-SUB-1.
233400* LOOP BACK / FALL THROUGH TO THE NEXT STEP.
233500     GO TO 7415-BUILD-D2-STEP.
233600
233700* RETURN POINT FOR 7410-BUILD-I-D1-D2 THRU HERE.
233800 7410-EXIT.
233900     EXIT.
